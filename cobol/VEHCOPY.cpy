000100****************************************************************00000100
000200* VEHCOPY                                                      *00000200
000300* VPARK FLEET MASTER RECORD LAYOUT                              *00000300
000400*                                                                00000400
000500* ONE ENTRY PER VEHICLE ON THE LOT.  COVERS CAR-FAMILY AND      *00000500
000600* TRUCK-FAMILY VEHICLES WITH A SINGLE FIXED LAYOUT -- FIELDS    *00000600
000700* NOT USED BY A GIVEN VEH-TYPE-CODE ARE CARRIED AS SPACES/ZERO  *00000700
000800* (SEE VPARKB02 SUBTYPE PARAGRAPHS).  BOOKING TABLE IS A FIXED  *00000800
000900* 20-SLOT OCCURS -- THIS IS THE HARD CEILING ON FUTURE BOOKINGS*00000900
001000* PER VEHICLE.                                                  *00001000
001100*                                                                00001100
001200* MAINT HISTORY                                                  00001200
001300*   03/14/91  RBW  ORIGINAL LAYOUT, CAR FIELDS ONLY              00001300
001400*   08/02/91  RBW  ADDED VEH-WHEEL-DRIVE FOR SUV PILOT LOT       00001400
001500*   11/19/92  DJT  ADDED TRUCK LOAD CAPACITY, GOES-ABROAD FLAG   00001500
001600*   06/03/94  DJT  ADDED REMOTE DELIVER/DROP FLAGS               00001600
001700*   02/11/96  PKS  BOOKING TABLE RAISED FROM 10 TO 20 SLOTS      00001700
001800*   09/28/99  PKS  Y2K -- RENT/BOOK DATES WIDENED TO CCYYMMDD    00001800
001900*   05/06/02  LMH  ADDED VEH-SW-LOAD-CAP FOR STATION WAGON LOT   00001900
002000****************************************************************00002000
002100*    EMBED UNDER A CALLER-SUPPLIED 01 -- THIS MEMBER STARTS AT 05002100
002150*    SO IT CAN BE COPIED BOTH INTO A TABLE ENTRY AND INTO A      00002150
002175*    STANDALONE LINKAGE PARAMETER.                               00002175
002200     05  VEH-ID                  PIC X(10).                    00002200
002300     05  VEH-PLATE-NO            PIC X(12).                     00002300
002400     05  VEH-BRAND               PIC X(20).                     00002400
002500     05  VEH-MODEL               PIC X(20).                     00002500
002600     05  VEH-TYPE-CODE           PIC X(02).                     00002600
002700         88  VEH-IS-SUV              VALUE 'SU'.                00002700
002800         88  VEH-IS-SPORTSCAR        VALUE 'SC'.                00002800
002900         88  VEH-IS-STATIONWAGON     VALUE 'SW'.                00002900
003000         88  VEH-IS-SMALLTRUCK       VALUE 'ST'.                00003000
003100         88  VEH-IS-TRANSPORTTRUCK   VALUE 'TT'.                00003100
003200     05  VEH-NUM-TIRES           PIC 9(02).                     00003200
003300     05  VEH-DAILY-FEE           PIC S9(7)V99 COMP-3.           00003300
003400     05  VEH-SUBTYPE-ATTRS.                                     00003400
003500         10  VEH-COLOR           PIC X(15).                     00003500
003600         10  VEH-SEAT-CAPACITY   PIC 9(02).                     00003600
003700         10  VEH-NUM-DOORS       PIC 9(01).                     00003700
003800         10  VEH-WHEEL-DRIVE     PIC X(03).                     00003800
003900         10  VEH-HORSEPOWER      PIC 9(04).                     00003900
004000         10  VEH-SW-LOAD-CAP     PIC S9(5)V99 COMP-3.           00004000
004100         10  VEH-LOAD-CAP        PIC S9(5)V99 COMP-3.           00004100
004200         10  VEH-GOES-ABROAD     PIC X(01).                     00004200
004300     05  VEH-SUBTYPE-ATTRS-R REDEFINES VEH-SUBTYPE-ATTRS.       00004300
004400         10  VEH-CAR-VIEW.                                      00004400
004500             15  VEH-CAR-COLOR       PIC X(15).                 00004500
004600             15  VEH-CAR-SEATS       PIC 9(02).                 00004600
004700             15  VEH-CAR-DOORS       PIC 9(01).                 00004700
004800             15  FILLER              PIC X(14).                 00004800
004900         10  VEH-TRUCK-VIEW REDEFINES VEH-CAR-VIEW.             00004900
005000             15  FILLER              PIC X(18).                 00005000
005100             15  VEH-TRUCK-LOAD-CAP  PIC S9(5)V99 COMP-3.       00005100
005200             15  VEH-TRUCK-ABROAD    PIC X(01).                 00005200
005300     05  VEH-REMOTE-DELIVER      PIC X(01).                     00005300
005400     05  VEH-REMOTE-DROP         PIC X(01).                     00005400
005500     05  VEH-IS-RENTED           PIC X(01).                     00005500
005600         88  VEH-RENTED-FLAG         VALUE 'Y'.                 00005600
005700         88  VEH-NOT-RENTED-FLAG     VALUE 'N'.                 00005700
005800     05  VEH-RENT-START          PIC 9(08).                     00005800
005900     05  VEH-RENT-START-YMD REDEFINES VEH-RENT-START.           00005900
006000         10  VEH-RENT-START-CCYY PIC 9(04).                     00006000
006100         10  VEH-RENT-START-MM   PIC 9(02).                     00006100
006200         10  VEH-RENT-START-DD   PIC 9(02).                     00006200
006300     05  VEH-RENT-END            PIC 9(08).                     00006300
006400     05  VEH-RENT-END-YMD REDEFINES VEH-RENT-END.               00006400
006500         10  VEH-RENT-END-CCYY   PIC 9(04).                     00006500
006600         10  VEH-RENT-END-MM     PIC 9(02).                     00006600
006700         10  VEH-RENT-END-DD     PIC 9(02).                     00006700
006800     05  VEH-BOOKING-COUNT       PIC 9(02).                     00006800
006900     05  VEH-BOOKING OCCURS 20 TIMES                            00006900
007000                     INDEXED BY VEH-BOOK-IDX.                   00007000
007100         10  VEH-BOOK-START      PIC 9(08).                     00007100
007200         10  VEH-BOOK-END        PIC 9(08).                     00007200
007300     05  FILLER                  PIC X(09).                     00007300
