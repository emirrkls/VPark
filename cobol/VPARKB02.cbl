000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF VPARK FLEET SERVICES         *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500* PROGRAM:  VPARKB02                                            *00000500
000600*                                                                00000600
000700* CALLED ONCE PER TRANSACTION BY VPARKB01.  HOLDS ALL OF THE    *00000700
000800* PER-VEHICLE BUSINESS RULES -- AVAILABILITY, BOOKING,          *00000800
000900* CANCELLATION, RENTAL START, DROP-OFF FEE CALCULATION AND      *00000900
001000* CARGO LOADING -- SO THAT A RULE CHANGE FOR ONE TRANSACTION    *00001000
001100* TYPE DOES NOT REQUIRE TOUCHING THE DRIVER'S FILE-HANDLING     *00001100
001200* LOGIC.  MIRRORS THE CALL 'SAM4ABND' CONVENTION THIS SHOP USES *00001200
001300* FOR RECORD-LEVEL UPDATE SUBPROGRAMS ELSEWHERE.                *00001300
001400*                                                                00001400
001500* NO INTRINSIC DATE FUNCTIONS ARE AVAILABLE ON THIS COMPILER --  00001500
001600* DAY-COUNT ARITHMETIC (950-CALC-SERIAL-DAY) IS HAND-ROLLED      00001600
001700* FROM A CUMULATIVE-DAYS-IN-YEAR TABLE AND A STANDARD LEAP-YEAR *00001700
001800* COUNT.  ONLY DIFFERENCES BETWEEN TWO SERIAL-DAY VALUES ARE    *00001800
001900* MEANINGFUL -- THE SERIAL NUMBER ITSELF IS NOT A REAL CALENDAR *00001900
002000* EPOCH.                                                        *00002000
002100****************************************************************00002100
002200 IDENTIFICATION DIVISION.                                       00002200
002300 PROGRAM-ID. VPARKB02.                                          00002300
002400 AUTHOR.        R B WIGGINS.                                    00002400
002500 INSTALLATION.  VPARK FLEET SERVICES -- DATA CENTER.            00002500
002600 DATE-WRITTEN.  03/14/91.                                       00002600
002700 DATE-COMPILED.                                                 00002700
002800 SECURITY.      NON-CONFIDENTIAL.                                00002800
002900*                                                                00002900
003000****************************************************************00003000
003100* MAINTENANCE HISTORY                                            00003100
003200*                                                                00003200
003300*   03/14/91  RBW  VPK0002  ORIGINAL RULE SET -- BOOK, CANC AND   00003300
003400*                           RENT, CAR FAMILY ONLY.               00003400
003500*   08/02/91  RBW  VPK0010  SUV WHEEL-DRIVE NOT RULE-TESTED --    00003500
003600*                           VALIDATED AT LOAD TIME, NOT HERE.    00003600
003700*   11/19/92  DJT  VPK0038  ADDED DROP-VEHICLE AND BASE FEE       00003700
003800*                           COMPUTATION.  TRUCK ADVANCE-NOTICE    00003800
003900*                           RULE ADDED TO BOOK-VEHICLE.           00003900
004000*   06/03/94  DJT  VPK0053  ADDED REMOTE DELIVERY/DROP-OFF        00004000
004100*                           ELIGIBILITY CHECK TO RENT-VEHICLE.   00004100
004200*   02/11/96  PKS  VPK0082  BOOKING-SLOT SEARCH AND REMOVE        00004200
004300*                           REWRITTEN FOR THE 20-SLOT TABLE.     00004300
004400*   09/28/99  PKS  VPK0100  Y2K -- SERIAL-DAY ROUTINE REWRITTEN   00004400
004500*                           FOR CCYYMMDD.  ALL ADVANCE-NOTICE    00004500
004600*                           AND RENTAL-DURATION MATH NOW GOES     00004600
004700*                           THROUGH 950-CALC-SERIAL-DAY.          00004700
004800*   05/06/02  LMH  VPK0115  ADDED LOAD-CARGO AND TRANSPORT TRUCK  00004800
004900*                           ABROAD SURCHARGE.                    00004900
005000*   07/14/03  LMH  VPK0127  ADDED STATION WAGON LOAD CAPACITY     00005000
005100*                           BRANCH TO LOAD-CARGO.                00005100
005200*   03/02/05  LMH  VPK0141  SPORTSCAR HORSEPOWER SURCHARGE ADDED  00005200
005300*                           AS ITS OWN PARAGRAPH, ROUNDED         00005300
005400*                           INDEPENDENTLY OF THE BASE FEE.        00005400
005500*   09/19/10  GTK  VPK0172  CANCEL-BOOKING NOW CHECKS THE         00005500
005600*                           CURRENT-RENTAL EXACT MATCH BEFORE     00005600
005700*                           THE BOOKING-SLOT EXACT MATCH.         00005700
005800*   02/08/13  WDH  VPK0184  DROP-OFF DURATION FLOORED AT 1 DAY    00005800
005900*                           PER FINANCE REQUEST -- SAME-DAY       00005900
006000*                           DROP-OFFS WERE BILLING ZERO.          00006000
006010*   09/14/18  JFM  VPK0185  900-FIND-MATCHING-BOOKING NOW EXITS   00006010
006020*                           VIA GO TO 900-EXIT ON A VEHICLE WITH  00006020
006030*                           NO BOOKINGS ON FILE INSTEAD OF SETTING00006030
006040*                           UP A SCAN THAT WOULD NEVER RUN.       00006040
006050*                           WS-ADVANCE-DAYS/WS-FOUND-BOOK-IDX     00006050
006060*                           MOVED OUT OF THEIR GROUPS TO 77-LEVEL00006060
006070*                           WORK FIELDS IN THE SAME PASS.         00006070
006080*   04/22/19  JFM  VPK0186  PURPOSE BANNERS ADDED AHEAD OF EVERY  00006080
006090*                           RULE PARAGRAPH AND WORKING-STORAGE    00006090
006091*                           GROUP PER AUDIT REQUEST -- NO LOGIC   00006091
006092*                           CHANGED, COMMENTARY ONLY.             00006092
006100****************************************************************00006100
006200 ENVIRONMENT DIVISION.                                          00006200
006300 CONFIGURATION SECTION.                                         00006300
006400 SOURCE-COMPUTER. IBM-370.                                      00006400
006500 OBJECT-COMPUTER. IBM-370.                                      00006500
006600 SPECIAL-NAMES.                                                 00006600
006700     C01 IS TOP-OF-FORM.                                        00006700
006800****************************************************************00006800
006900 DATA DIVISION.                                                 00006900
007000 WORKING-STORAGE SECTION.                                       00007000
007100****************************************************************00007100
007200*                                                                00007200
007210*        ***********************************************        00007210VPK0186
007220*        RULE-PARAGRAPH SWITCHES -- EACH IS SET BY ONE RULE       00007220VPK0186
007230*        PARAGRAPH AND TESTED BY THE PARAGRAPH THAT CALLED IT.    00007230VPK0186
007240*        NONE OF THE THREE IS MEANINGFUL ACROSS TRANSACTIONS --   00007240VPK0186
007250*        000-MAIN RESETS LK-CALL-STATUS ON EVERY CALL, AND THESE  00007250VPK0186
007260*        FOLLOW THE SAME PER-CALL LIFETIME.                       00007260VPK0186
007270*        ***********************************************        00007270VPK0186
007300 01  WS-SWITCHES.                                                00007300
007310*            SET 'Y' BY 100-CHECK-AVAILABILITY, TESTED BY         00007310VPK0186
007320*            200-BOOK-VEHICLE AND 400-RENT-VEHICLE.               00007320VPK0186
007400     05  WS-AVAILABLE            PIC X(01) VALUE 'N'.            00007400
007410*            SET 'Y' BY 900-FIND-MATCHING-BOOKING WHEN            00007410VPK0186
007420*            901-TEST-BOOKING-MATCH LANDS ON A SLOT.               00007420VPK0186
007500     05  WS-BOOKING-FOUND        PIC X(01) VALUE 'N'.            00007500
007600     05  WS-MATCHING-BOOKING     PIC X(01) VALUE 'N'.            00007600
007700*                                                                00007700
007710*        ***********************************************        00007710VPK0186
007720*        HAND-ROLLED SERIAL-DAY WORK AREA -- SEE 950-CALC-        00007720VPK0186
007730*        SERIAL-DAY'S OWN BANNER FOR WHY THIS IS NOT AN           00007730VPK0186
007740*        INTRINSIC-FUNCTION CALL.  EVERY FIELD HERE IS SCRATCH    00007740VPK0186
007750*        FOR THAT ONE PARAGRAPH AND IS OVERWRITTEN ON EVERY CALL. 00007750VPK0186
007760*        ***********************************************        00007760VPK0186
008100 01  WS-SERIAL-DAY-CALC.                                         00008100
008200     05  WS-CALC-CCYY            PIC 9(04) COMP-3 VALUE 0.       00008200
008300     05  WS-CALC-MM              PIC 9(02) COMP-3 VALUE 0.       00008300
008400     05  WS-CALC-DD              PIC 9(02) COMP-3 VALUE 0.       00008400
008500     05  WS-CALC-IS-LEAP         PIC X(01) VALUE 'N'.            00008500
008600     05  WS-YEARS-ELAPSED        PIC 9(05) COMP-3 VALUE 0.       00008600
008700     05  WS-LEAP-4               PIC 9(05) COMP-3 VALUE 0.       00008700
008800     05  WS-LEAP-100             PIC 9(05) COMP-3 VALUE 0.       00008800
008900     05  WS-LEAP-400             PIC 9(05) COMP-3 VALUE 0.       00008900
009000     05  WS-LEAP-DAYS            PIC S9(05) COMP-3 VALUE 0.      00009000
009100     05  WS-REM-4                PIC 9(04) COMP-3 VALUE 0.       00009100
009200     05  WS-REM-100              PIC 9(04) COMP-3 VALUE 0.       00009200
009300     05  WS-REM-400              PIC 9(04) COMP-3 VALUE 0.       00009300
009400     05  WS-DAYS-BEFORE-MONTH    PIC 9(03) COMP-3 VALUE 0.       00009400
009500     05  WS-SERIAL-DAY           PIC S9(09) COMP-3 VALUE 0.      00009500
009510     05  WS-SERIAL-DAY-U REDEFINES WS-SERIAL-DAY                 00009510VPK0186
009520                         PIC 9(09) COMP-3.                       00009520VPK0186
009530*            UNSIGNED VIEW -- 950-CALC-SERIAL-DAY NEVER PRODUCES  00009530VPK0186
009540*            A NEGATIVE RESULT, SO CALLERS THAT ONLY NEED A       00009540VPK0186
009550*            DISPLAY-READY VALUE CAN READ IT WITHOUT THE SIGN.    00009550VPK0186
009600*                                                                00009600
009610*        CUMULATIVE DAYS-BEFORE-MONTH TABLE FOR A NON-LEAP YEAR   00009610VPK0186
009620*        (JAN=000, FEB=031, ... DEC=334) -- 950-CALC-SERIAL-DAY   00009620VPK0186
009630*        INDEXES IN BY MONTH NUMBER AND ADDS ONE LEAP DAY ON TOP  00009630VPK0186
009640*        WHEN WS-CALC-IS-LEAP = 'Y' AND THE MONTH IS MARCH OR     00009650VPK0186
009650*        LATER.                                                   00009660VPK0186
009700 01  WS-CUM-DAYS-TABLE.                                          00009700
009800     05  WS-CUM-DAYS-VALUES.                                     00009800
009900         10  FILLER              PIC 9(03) VALUE 000.            00009900
010000         10  FILLER              PIC 9(03) VALUE 031.            00010000
010100         10  FILLER              PIC 9(03) VALUE 059.            00010100
010200         10  FILLER              PIC 9(03) VALUE 090.            00010200
010300         10  FILLER              PIC 9(03) VALUE 120.            00010300
010400         10  FILLER              PIC 9(03) VALUE 151.            00010400
010500         10  FILLER              PIC 9(03) VALUE 181.            00010500
010600         10  FILLER              PIC 9(03) VALUE 212.            00010600
010700         10  FILLER              PIC 9(03) VALUE 243.            00010700
010800         10  FILLER              PIC 9(03) VALUE 273.            00010800
010900         10  FILLER              PIC 9(03) VALUE 304.            00010900
011000         10  FILLER              PIC 9(03) VALUE 334.            00011000
011100     05  WS-CUM-DAYS REDEFINES WS-CUM-DAYS-VALUES                00011100
011200                     PIC 9(03) OCCURS 12 TIMES.                  00011200
011300*                                                                00011300
011310*        ONE SERIAL-DAY RESULT PER DATE PAIR THIS PROGRAM EVER    00011310VPK0186
011320*        NEEDS TO SUBTRACT -- TRUCK ADVANCE-NOTICE (RUN VS.        00011320VPK0186
011330*        START) AND RENTAL DURATION (START VS. END).  950-CALC-  00011330VPK0186
011340*        SERIAL-DAY IS PERFORMED ONCE PER DATE AND THE CALLER     00011340VPK0186
011350*        MOVES WS-SERIAL-DAY OUT TO WHICHEVER OF THESE FOUR       00011350VPK0186
011360*        FIELDS IT NEEDS.                                         00011360VPK0186
011400 01  WS-DATE-WORK.                                               00011400
011500     05  WS-RUN-SERIAL           PIC S9(09) COMP-3 VALUE 0.      00011500
011600     05  WS-START-SERIAL         PIC S9(09) COMP-3 VALUE 0.      00011600
011800     05  WS-RENT-START-SERIAL    PIC S9(09) COMP-3 VALUE 0.      00011800
011900     05  WS-RENT-END-SERIAL      PIC S9(09) COMP-3 VALUE 0.      00011900
012000     05  WS-RENTAL-DAYS          PIC S9(05) COMP-3 VALUE 0.      00012000
012100*                                                                00012100
012110*        BASE FEE AND SUBTYPE SURCHARGE, COMPUTED SEPARATELY BY   00012110VPK0186
012120*        700-CALC-BASE-FEE AND 710-/720-CALC-xxx-SURCHARGE AND    00012120VPK0186
012130*        ADDED TOGETHER BY 500-DROP-VEHICLE BEFORE THE TOTAL IS   00012130VPK0186
012140*        HANDED BACK IN LK-CALL-FEE.                              00012140VPK0186
012200 01  WS-FEE-WORK.                                                00012200
012300     05  WS-BASE-FEE             PIC S9(7)V99 COMP-3 VALUE 0.    00012300
012400     05  WS-SURCHARGE            PIC S9(7)V99 COMP-3 VALUE 0.    00012400
012450     05  WS-RENTAL-DAYS-D REDEFINES WS-RENTAL-DAYS              00012450
012460                         PIC 9(05).                              00012460
012470*                                                                00012470
012475*        ***********************************************        00012475VPK0185
012476*        STANDALONE SCALAR WORK FIELDS -- ONE-SHOT TEMPS USED     00012476VPK0185
012477*        BY A SINGLE PARAGRAPH, CARRIED AS 77-LEVELS PER SHOP     00012477VPK0185
012478*        STANDARD RATHER THAN TUCKED UNDER A 01.                  00012478VPK0185
012479*        ***********************************************        00012479VPK0185
012480 77  WS-ADVANCE-DAYS             PIC S9(09) COMP-3 VALUE 0.      00012480VPK0185
012481*            DAYS BETWEEN TRAN-RUN-DATE AND THE REQUESTED START   00012481VPK0185
012482*            DATE -- TESTED AGAINST THE 7-DAY TRUCK ADVANCE-      00012482VPK0185
012483*            NOTICE RULE IN 200-BOOK-VEHICLE.                     00012483VPK0185
012490 77  WS-FOUND-BOOK-IDX           PIC 9(02) COMP-3 VALUE 0.       00012490VPK0185
012491*            INDEX OF THE BOOKING SLOT 901-TEST-BOOKING-MATCH     00012491VPK0185
012492*            LANDED ON -- CARRIED HERE SO 300-CANCEL-BOOKING AND  00012492VPK0185
012493*            400-RENT-VEHICLE CAN GO BACK TO THAT SLOT AFTER      00012493VPK0185
012494*            900-FIND-MATCHING-BOOKING RETURNS.                   00012494VPK0185
012500*                                                                00012500
012600****************************************************************00012600
012700 LINKAGE SECTION.                                                00012700
012800****************************************************************00012800
012900*                                                                00012900
012910*        ***********************************************        00012910VPK0186
012920*        LINKAGE SECTION -- THE FIVE PARAMETERS VPARKB01 PASSES   00012920VPK0186
012930*        ON EVERY CALL 'VPARKB02'.  LK-VEHICLE-REC IS THE ACTUAL  00012930VPK0186
012940*        WS-VEH-ENTRY TABLE ROW IN THE CALLER'S WORKING-STORAGE   00012940VPK0186
012950*        -- CHANGES MADE HERE (VEH-IS-RENTED, VEH-BOOKING-COUNT,  00012950VPK0186
012960*        ETC.) ARE CHANGES TO THE CALLER'S TABLE, NOT A COPY.     00012960VPK0186
012970*        ***********************************************        00012970VPK0186
013000 01  LK-VEHICLE-REC.                                             00013000
013100 COPY VEHCOPY.                                                   00013100
013200*                                                                00013200
013210*        TRANSACTION-RECORD IS PASSED BY REFERENCE TOO, BUT NO    00013210VPK0186
013220*        RULE PARAGRAPH IN THIS PROGRAM EVER CHANGES IT -- IT IS  00013220VPK0186
013230*        READ-ONLY INPUT FOR EVERY DATE/TYPE/ID FIELD THE RULES   00013230VPK0186
013240*        TEST.                                                    00013240VPK0186
013300 COPY TRANREC.                                                   00013300
013400*                                                                00013400
013500 01  LK-CALL-STATUS              PIC X(01).                     00013500
013600 01  LK-CALL-FEE                 PIC S9(7)V99 COMP-3.           00013600
013700 01  LK-CALL-MSG                 PIC X(40).                     00013700
013800*                                                                00013800
013900****************************************************************00013900
014000 PROCEDURE DIVISION USING LK-VEHICLE-REC                        00014000
014100                         TRANSACTION-RECORD                     00014100
014200                         LK-CALL-STATUS                         00014200
014300                         LK-CALL-FEE                            00014300
014400                         LK-CALL-MSG.                           00014400
014500****************************************************************00014500
014600                                                                 00014600
014610*        ***********************************************        00014610VPK0186
014620*        MAINLINE -- DEFAULTS THE RETURN TO ACCEPTED/NO-FEE/NO-   00014620VPK0186
014630*        MESSAGE, THEN DISPATCHES ON TRAN-TYPE TO EXACTLY ONE     00014630VPK0186
014640*        RULE PARAGRAPH.  EVERY RULE PARAGRAPH BELOW OWNS         00014640VPK0186
014650*        FLIPPING LK-CALL-STATUS TO 'N' AND FILLING LK-CALL-MSG   00014650VPK0186
014660*        -- THIS PARAGRAPH NEVER SECOND-GUESSES A RULE'S VERDICT. 00014660VPK0186
014670*        ***********************************************        00014670VPK0186
014700 000-MAIN.                                                       00014700
014800     MOVE 'Y'    TO LK-CALL-STATUS.                              00014800
014900     MOVE SPACES TO LK-CALL-MSG.                                 00014900
015000     MOVE 0      TO LK-CALL-FEE.                                 00015000
015100*                                                                00015100
015200     EVALUATE TRUE                                               00015200
015300        WHEN TRAN-IS-BOOK                                       00015300
015310*                B -- RESERVE A FUTURE WINDOW.                   00015310VPK0186
015400            PERFORM 200-BOOK-VEHICLE                            00015400
015500        WHEN TRAN-IS-CANCEL                                     00015500
015510*                C -- DROP A BOOKING OR AN UPCOMING RENTAL.      00015510VPK0186
015600            PERFORM 300-CANCEL-BOOKING                          00015600
015700        WHEN TRAN-IS-RENT                                       00015700
015710*                R -- START A RENTAL NOW.                        00015710VPK0186
015800            PERFORM 400-RENT-VEHICLE                            00015800
015900        WHEN TRAN-IS-DROP                                       00015900VPK0038
015910*                D -- END A RENTAL, COMPUTE THE FEE.             00015910VPK0186
016000            PERFORM 500-DROP-VEHICLE                            00016000VPK0038
016100        WHEN TRAN-IS-LOAD                                       00016100VPK0115
016110*                L -- LOAD CARGO ONTO A TRUCK/STATION WAGON.     00016110VPK0186
016200            PERFORM 600-LOAD-CARGO                              00016200VPK0115
016300        WHEN OTHER                                               00016300
016400            MOVE 'N' TO LK-CALL-STATUS                          00016400
016500            MOVE 'UNKNOWN TRANSACTION TYPE' TO LK-CALL-MSG      00016500
016600     END-EVALUATE.                                               00016600
016700*                                                                00016700
016800     GOBACK.                                                     00016800
016900                                                                 00016900
016910*        ***********************************************        00016910VPK0186
016920*        CORE AVAILABILITY TEST -- SHARED BY BOOK (200) AND       00016920VPK0186
016930*        RENT (400).  A DATE WINDOW IS AVAILABLE ONLY IF BOTH     00016930VPK0186
016940*        DATES ARE PRESENT AND START < END, THE VEHICLE'S         00016940VPK0186
016950*        CURRENT RENTAL (IF ANY) DOES NOT OVERLAP IT, AND NO      00016950VPK0186
016960*        EXISTING BOOKING SLOT OVERLAPS IT EITHER.  THE HALF-     00016960VPK0186
016970*        OPEN COMPARE (START < OTHER-END AND END > OTHER-START)   00016970VPK0186
016980*        MEANS A WINDOW THAT STARTS THE SAME DAY ANOTHER ENDS     00016980VPK0186
016990*        DOES NOT COUNT AS AN OVERLAP.                            00016991VPK0186
016992*        ***********************************************        00016993VPK0186
017000 100-CHECK-AVAILABILITY.                                         00017000
017100     MOVE 'Y' TO WS-AVAILABLE.                                   00017100
017110*            RULE 1 -- BOTH DATES PRESENT, START STRICTLY        00017110VPK0186
017120*            BEFORE END.                                          00017120VPK0186
017200     IF TRAN-START-DATE = 0                                     00017200
017300        OR TRAN-END-DATE   = 0                                  00017300
017400        OR TRAN-START-DATE NOT < TRAN-END-DATE                  00017400
017500         MOVE 'N' TO WS-AVAILABLE                               00017500
017600     ELSE                                                       00017600
017610*            RULE 2 -- NO OVERLAP WITH THE VEHICLE'S CURRENT      00017610VPK0186
017620*            RENTAL, IF IT HAS ONE.                               00017620VPK0186
017700         IF VEH-IS-RENTED = 'Y'                                 00017700
017800             IF TRAN-START-DATE < VEH-RENT-END                  00017800
017900                AND TRAN-END-DATE > VEH-RENT-START              00017900
018000                 MOVE 'N' TO WS-AVAILABLE                       00018000
018100             END-IF                                              00018100
018200         END-IF                                                  00018200
018210*            RULE 3 -- NO OVERLAP WITH ANY EXISTING BOOKING       00018210VPK0186
018220*            SLOT, ONLY WORTH CHECKING IF STILL AVAILABLE.        00018220VPK0186
018300         IF WS-AVAILABLE = 'Y' AND VEH-BOOKING-COUNT > 0         00018300
018400             PERFORM 101-CHECK-BOOKING-OVERLAP                  00018400
018500         END-IF                                                  00018500
018600     END-IF.                                                     00018600
018700                                                                 00018700
018710*        SCANS EVERY EXISTING BOOKING SLOT UNTIL ONE OVERLAPS     00018710VPK0186
018720*        THE REQUESTED WINDOW OR THE TABLE RUNS OUT.              00018720VPK0186
018800 101-CHECK-BOOKING-OVERLAP.                                      00018800
018900     SET VEH-BOOK-IDX TO 1.                                      00018900
019000     PERFORM 102-TEST-ONE-BOOKING-SLOT                          00019000
019100             UNTIL VEH-BOOK-IDX > VEH-BOOKING-COUNT              00019100
019200                OR WS-AVAILABLE = 'N'.                          00019200
019300                                                                 00019300
019310*        SAME HALF-OPEN OVERLAP TEST AS RULE 2 ABOVE, AGAINST    00019310VPK0186
019320*        ONE BOOKING SLOT.                                       00019320VPK0186
019400 102-TEST-ONE-BOOKING-SLOT.                                      00019400
019500     IF TRAN-START-DATE < VEH-BOOK-END(VEH-BOOK-IDX)             00019500
019600        AND TRAN-END-DATE > VEH-BOOK-START(VEH-BOOK-IDX)        00019600
019700         MOVE 'N' TO WS-AVAILABLE                               00019700
019800     ELSE                                                        00019800
019900         SET VEH-BOOK-IDX UP BY 1                               00019900
020000     END-IF.                                                     00020000
020100                                                                 00020100
020110*        ***********************************************        00020110VPK0186
020120*        BOOK VEHICLE -- TRUCK-FAMILY VEHICLES (SMALLTRUCK,       00020120VPK0186
020130*        TRANSPORTTRUCK) MUST START IN THE FUTURE AND AT LEAST    00020130VPK0186
020140*        7 DAYS OUT (VPK0038); EVERY OTHER FAMILY SKIPS THAT      00020140VPK0186
020150*        CHECK AND GOES STRAIGHT TO AVAILABILITY.  A SUCCESSFUL   00020150VPK0186
020160*        BOOK APPENDS A NEW SLOT, BOUNDED AT 20 PER VEHICLE       00020170VPK0186
020170*        (VPK0082).                                               00020180VPK0186
020180*        ***********************************************        00020190VPK0186
020200 200-BOOK-VEHICLE.                                               00020200
020300     IF VEH-IS-SMALLTRUCK OR VEH-IS-TRANSPORTTRUCK              00020300
020400         IF TRAN-START-DATE < TRAN-RUN-DATE                      00020400VPK0038
020500             MOVE 'N' TO LK-CALL-STATUS                         00020500VPK0038
020600             MOVE 'TRUCK BOOKINGS REQUIRE A FUTURE START DATE'  00020600VPK0038
020700                  TO LK-CALL-MSG                                 00020700VPK0038
020800         ELSE                                                    00020800VPK0038
020900             MOVE TRAN-RUN-CCYY  TO WS-CALC-CCYY                00020900VPK0100
021000             MOVE TRAN-RUN-MM    TO WS-CALC-MM                  00021000VPK0100
021100             MOVE TRAN-RUN-DD    TO WS-CALC-DD                  00021100VPK0100
021200             PERFORM 950-CALC-SERIAL-DAY                        00021200VPK0100
021300             MOVE WS-SERIAL-DAY  TO WS-RUN-SERIAL                00021300VPK0100
021400             MOVE TRAN-START-CCYY TO WS-CALC-CCYY                00021400VPK0100
021500             MOVE TRAN-START-MM  TO WS-CALC-MM                  00021500VPK0100
021600             MOVE TRAN-START-DD  TO WS-CALC-DD                  00021600VPK0100
021700             PERFORM 950-CALC-SERIAL-DAY                        00021700VPK0100
021800             MOVE WS-SERIAL-DAY  TO WS-START-SERIAL              00021800VPK0100
021900             COMPUTE WS-ADVANCE-DAYS =                           00021900VPK0100
022000                 WS-START-SERIAL - WS-RUN-SERIAL                00022000VPK0100
022100             IF WS-ADVANCE-DAYS < 7                              00022100VPK0038
022200                 MOVE 'N' TO LK-CALL-STATUS                     00022200VPK0038
022300                 MOVE 'TRUCK BOOKINGS REQUIRE 7 DAYS ADVANCE'   00022300VPK0038
022400                      TO LK-CALL-MSG                            00022400VPK0038
022500             END-IF                                              00022500VPK0038
022600         END-IF                                                  00022600VPK0038
022700     END-IF.                                                     00022700VPK0038
022800*                                                                00022800
022900     IF LK-CALL-STATUS = 'Y'                                    00022900
023000         PERFORM 100-CHECK-AVAILABILITY                        00023000
023100         IF WS-AVAILABLE NOT = 'Y'                              00023100
023200             MOVE 'N' TO LK-CALL-STATUS                         00023200
023300             MOVE 'VEHICLE NOT AVAILABLE FOR REQUESTED DATES'   00023300
023400                  TO LK-CALL-MSG                                 00023400
023500         ELSE                                                    00023500
023600             IF VEH-BOOKING-COUNT >= 20                          00023600VPK0082
023700                 MOVE 'N' TO LK-CALL-STATUS                     00023700VPK0082
023800                 MOVE 'MAXIMUM BOOKINGS REACHED FOR VEHICLE'    00023800VPK0082
023900                      TO LK-CALL-MSG                            00023900VPK0082
024000             ELSE                                                00024000VPK0082
024100                 ADD 1 TO VEH-BOOKING-COUNT                     00024100VPK0082
024200                 MOVE TRAN-START-DATE                           00024200VPK0082
024300                      TO VEH-BOOK-START(VEH-BOOKING-COUNT)      00024300VPK0082
024400                 MOVE TRAN-END-DATE                             00024400VPK0082
024500                      TO VEH-BOOK-END(VEH-BOOKING-COUNT)        00024500VPK0082
024600             END-IF                                              00024600VPK0082
024700         END-IF                                                  00024700
024800     END-IF.                                                     00024800
024900                                                                 00024900
024910*        ***********************************************        00024910VPK0186
024920*        CANCEL -- TWO DIFFERENT THINGS CAN BE CANCELLED:        00024920VPK0186
024930*        (A) THE VEHICLE'S CURRENT RENTAL, IF THE TRAN'S DATES   00024930VPK0186
024940*        MATCH IT EXACTLY (VPK0172), OR (B) A FUTURE BOOKING     00024940VPK0186
024950*        SLOT FOUND BY EXACT DATE MATCH (900-FIND-MATCHING-      00024950VPK0186
024960*        BOOKING).  EITHER WAY, NOTHING THAT HAS ALREADY         00024970VPK0186
024970*        STARTED CAN BE CANCELLED -- THE RUN DATE MUST BE        00024980VPK0186
024980*        STRICTLY BEFORE THE START DATE.                         00024990VPK0186
024990*        ***********************************************        00024995VPK0186
025000 300-CANCEL-BOOKING.                                             00025000
025100     MOVE 'N' TO LK-CALL-STATUS.                                 00025100
025110*            REJECT NONSENSE DATE RANGES UP FRONT.                00025110VPK0186
025200     IF TRAN-START-DATE = 0                                     00025200
025300        OR TRAN-END-DATE = 0                                    00025300
025400        OR TRAN-START-DATE > TRAN-END-DATE                      00025400
025500         MOVE 'INVALID CANCELLATION DATE RANGE' TO LK-CALL-MSG  00025500
025600     ELSE                                                        00025600
025610*            CASE (A) -- TRAN DATES MATCH THE VEHICLE'S CURRENT   00025610VPK0186
025620*            RENTAL EXACTLY.  ONLY A RENTAL THAT HAS NOT YET      00025620VPK0186
025630*            BEGUN MAY BE CANCELLED THIS WAY.                     00025630VPK0186
025700         IF VEH-IS-RENTED = 'Y'                                 00025700VPK0172
025800            AND TRAN-START-DATE = VEH-RENT-START                00025800VPK0172
025900            AND TRAN-END-DATE   = VEH-RENT-END                  00025900VPK0172
026000             IF VEH-RENT-START NOT > TRAN-RUN-DATE               00026000VPK0172
026100                 MOVE 'CANNOT CANCEL -- RENTAL HAS BEGUN'       00026100VPK0172
026200                      TO LK-CALL-MSG                             00026200VPK0172
026300             ELSE                                                00026300VPK0172
026400                 MOVE 'Y' TO LK-CALL-STATUS                     00026400VPK0172
026500                 MOVE 'N' TO VEH-IS-RENTED                      00026500VPK0172
026600                 MOVE 0   TO VEH-RENT-START                     00026600VPK0172
026700                 MOVE 0   TO VEH-RENT-END                       00026700VPK0172
026800             END-IF                                              00026800VPK0172
026900         ELSE                                                    00026900
026910*            CASE (B) -- NOT THE CURRENT RENTAL, SO LOOK FOR A    00026910VPK0186
026920*            BOOKING SLOT WITH THE SAME DATES.  A BOOKING WHOSE   00026920VPK0186
026930*            START DATE HAS ALREADY ARRIVED IS TREATED AS TOO     00026940VPK0186
026940*            LATE TO CANCEL, THE SAME AS AN IN-PROGRESS RENTAL.   00026950VPK0186
027000             PERFORM 900-FIND-MATCHING-BOOKING THRU 900-EXIT    00027000VPK0185
027100             IF WS-BOOKING-FOUND = 'Y'                          00027100
027200                 IF VEH-BOOK-START(WS-FOUND-BOOK-IDX)           00027200
027300                    NOT > TRAN-RUN-DATE                         00027300
027400                     MOVE 'CANNOT CANCEL -- BOOKING HAS ARRIVED'00027400
027500                          TO LK-CALL-MSG                        00027500
027600                 ELSE                                            00027600
027700                     SET VEH-BOOK-IDX TO WS-FOUND-BOOK-IDX      00027700
027800                     PERFORM 910-REMOVE-BOOKING-SLOT            00027800
027900                     MOVE 'Y' TO LK-CALL-STATUS                 00027900
028000                 END-IF                                          00028000
028100             ELSE                                                00028100
028200                 MOVE 'NO MATCHING BOOKING FOUND' TO LK-CALL-MSG00028200
028300             END-IF                                              00028300
028400         END-IF                                                  00028400
028500     END-IF.                                                     00028500
028600                                                                 00028600
028610*        ***********************************************        00028610VPK0186
028620*        RENT -- STARTS A RENTAL RIGHT NOW.  A TRAN CAN DRAW ON   00028620VPK0186
028630*        AN EXISTING BOOKING SLOT (VPK0053 MATCHING-BOOKING      00028630VPK0186
028640*        PATH) OR, IF THERE IS NO MATCHING SLOT, FALL BACK TO A   00028640VPK0186
028650*        PLAIN AVAILABILITY CHECK.  REMOTE DELIVERY/DROP-OFF      00028660VPK0186
028660*        LOCATIONS ARE ONLY HONORED WHEN THE VEHICLE'S OWN        00028670VPK0186
028670*        REMOTE-DELIVER/REMOTE-DROP FLAGS ALLOW IT.                00028680VPK0186
028680*        ***********************************************        00028690VPK0186
028700 400-RENT-VEHICLE.                                               00028700
028800     PERFORM 900-FIND-MATCHING-BOOKING THRU 900-EXIT.            00028800VPK0185
028900     MOVE WS-BOOKING-FOUND TO WS-MATCHING-BOOKING.               00028900VPK0053
029000     PERFORM 100-CHECK-AVAILABILITY.                             00029000VPK0053
029100*            IF NEITHER AN OPEN WINDOW NOR A MATCHING BOOKING     00029100VPK0186
029110*            EXISTS, THERE IS NOTHING TO RENT AGAINST.            00029110VPK0186
029200     IF WS-AVAILABLE NOT = 'Y' AND WS-MATCHING-BOOKING NOT = 'Y'00029200VPK0053
029300         MOVE 'N' TO LK-CALL-STATUS                              00029300
029400         MOVE 'VEHICLE NOT AVAILABLE AND NO MATCHING BOOKING'   00029400
029500              TO LK-CALL-MSG                                     00029500
029600     ELSE                                                        00029600
029700        IF TRAN-DELIVERY-LOC NOT = SPACES                       00029700VPK0053
029800           AND VEH-REMOTE-DELIVER NOT = 'Y'                     00029800VPK0053
029900            MOVE 'N' TO LK-CALL-STATUS                          00029900VPK0053
030000            MOVE 'VEHICLE IS NOT REMOTE-DELIVERABLE'            00030000VPK0053
030100                 TO LK-CALL-MSG                                  00030100VPK0053
030200        ELSE                                                     00030200VPK0053
030210*                LEFT DROPOFF-LOC CHECK NESTED BELOW SO BOTH     00030210VPK0186
030220*                REMOTE-DELIVER AND REMOTE-DROP ARE VALIDATED    00030220VPK0186
030230*                BEFORE THE RENTAL IS ACTUALLY STARTED.           00030230VPK0186
030300           IF TRAN-DROPOFF-LOC NOT = SPACES                     00030300VPK0053
030400              AND VEH-REMOTE-DROP NOT = 'Y'                     00030400VPK0053
030500               MOVE 'N' TO LK-CALL-STATUS                       00030500VPK0053
030600               MOVE 'VEHICLE IS NOT REMOTE-DROPPABLE'           00030600VPK0053
030700                    TO LK-CALL-MSG                               00030700VPK0053
030800           ELSE                                                  00030800VPK0053
030900               MOVE 'Y' TO VEH-IS-RENTED                        00030900
031000               MOVE TRAN-START-DATE TO VEH-RENT-START           00031000
031100               MOVE TRAN-END-DATE   TO VEH-RENT-END              00031100
031200               IF WS-MATCHING-BOOKING = 'Y'                     00031200
031300                   SET VEH-BOOK-IDX TO WS-FOUND-BOOK-IDX        00031300
031400                   PERFORM 910-REMOVE-BOOKING-SLOT              00031400
031500               END-IF                                           00031500
031600               MOVE 'Y' TO LK-CALL-STATUS                       00031600
031700           END-IF                                                00031700
031800        END-IF                                                   00031800
031900     END-IF.                                                     00031900
032000                                                                 00032000
032010*        ***********************************************        00032010VPK0186
032020*        DROP -- ENDS A RENTAL AND COMPUTES THE FEE.  DURATION   00032020VPK0186
032030*        IS MEASURED IN SERIAL DAYS (950-CALC-SERIAL-DAY) SO     00032030VPK0186
032040*        MONTH/YEAR BOUNDARIES AND LEAP YEARS DON'T THROW OFF     00032050VPK0186
032050*        THE DAY COUNT; A RENTAL THAT STARTS AND ENDS THE SAME    00032060VPK0186
032060*        DAY STILL BILLS FOR 1 DAY (VPK0184 FLOOR).  BASE FEE     00032070VPK0186
032070*        PLUS ANY SUBTYPE SURCHARGE (SPORTSCAR HORSEPOWER,        00032080VPK0186
032080*        TRANSPORT-TRUCK ABROAD) ARE SUMMED INTO LK-CALL-FEE      00032090VPK0186
032090*        BEFORE THE VEHICLE IS CLEARED BACK TO NOT-RENTED.        00032095VPK0186
032095*        ***********************************************        00032098VPK0186
032100 500-DROP-VEHICLE.                                               00032100VPK0038
032200     IF VEH-IS-RENTED NOT = 'Y'                                 00032200VPK0038
032300         MOVE 'N' TO LK-CALL-STATUS                             00032300VPK0038
032400         MOVE 'VEHICLE IS NOT CURRENTLY RENTED' TO LK-CALL-MSG  00032400VPK0038
032500     ELSE                                                        00032500VPK0038
032600         MOVE VEH-RENT-START-CCYY TO WS-CALC-CCYY               00032600VPK0100
032700         MOVE VEH-RENT-START-MM   TO WS-CALC-MM                 00032700VPK0100
032800         MOVE VEH-RENT-START-DD   TO WS-CALC-DD                 00032800VPK0100
032900         PERFORM 950-CALC-SERIAL-DAY                            00032900VPK0100
033000         MOVE WS-SERIAL-DAY TO WS-RENT-START-SERIAL              00033000VPK0100
033100         MOVE VEH-RENT-END-CCYY   TO WS-CALC-CCYY                00033100VPK0100
033200         MOVE VEH-RENT-END-MM     TO WS-CALC-MM                 00033200VPK0100
033300         MOVE VEH-RENT-END-DD     TO WS-CALC-DD                 00033300VPK0100
033400         PERFORM 950-CALC-SERIAL-DAY                            00033400VPK0100
033500         MOVE WS-SERIAL-DAY TO WS-RENT-END-SERIAL                00033500VPK0100
033600         COMPUTE WS-RENTAL-DAYS =                                00033600VPK0184
033700             WS-RENT-END-SERIAL - WS-RENT-START-SERIAL           00033700VPK0184
033800         IF WS-RENTAL-DAYS < 1                                   00033800VPK0184
033810*                1-DAY FLOOR -- A SAME-DAY RETURN STILL BILLS.   00033810VPK0186
033900             MOVE 1 TO WS-RENTAL-DAYS                            00033900VPK0184
034000         END-IF                                                  00034000VPK0184
034100         PERFORM 700-CALC-BASE-FEE                               00034100
034200         MOVE WS-BASE-FEE TO LK-CALL-FEE                        00034200
034210*                SPORTSCAR SURCHARGE ONLY APPLIES WHEN HORSEPOWER00034210VPK0186
034220*                IS ACTUALLY ON FILE -- A ZERO MEANS THE LOT      00034220VPK0186
034230*                NEVER RECORDED IT FOR THIS UNIT.                 00034230VPK0186
034300         IF VEH-IS-SPORTSCAR AND VEH-HORSEPOWER > 0             00034300VPK0141
034400             PERFORM 710-CALC-SPORTSCAR-SURCHARGE               00034400VPK0141
034500             ADD WS-SURCHARGE TO LK-CALL-FEE                    00034500VPK0141
034600         END-IF                                                  00034600VPK0141
034610*                TRANSPORT-TRUCK SURCHARGE IS A FLAT FEE, ONLY    00034610VPK0186
034620*                WHEN THE VEHICLE'S GOES-ABROAD FLAG IS SET.      00034620VPK0186
034700         IF VEH-IS-TRANSPORTTRUCK AND VEH-GOES-ABROAD = 'Y'     00034700VPK0115
034800             PERFORM 720-CALC-TRANSPORT-SURCHARGE              00034800VPK0115
034900             ADD WS-SURCHARGE TO LK-CALL-FEE                    00034900VPK0115
035000         END-IF                                                  00035000VPK0115
035100         MOVE 'N' TO VEH-IS-RENTED                               00035100VPK0038
035200         MOVE 0   TO VEH-RENT-START                             00035200VPK0038
035300         MOVE 0   TO VEH-RENT-END                                00035300VPK0038
035400         MOVE 'Y' TO LK-CALL-STATUS                             00035400VPK0038
035500     END-IF.                                                     00035500VPK0038
035600                                                                 00035600
035610*        ***********************************************        00035610VPK0186
035620*        LOAD CARGO -- TRUCK-FAMILY VEHICLES CHECK VEH-LOAD-CAP, 00035620VPK0186
035630*        STATIONWAGONS CHECK THE SEPARATE VEH-SW-LOAD-CAP        00035640VPK0186
035640*        FIELD (VPK0127), AND EVERY OTHER FAMILY REJECTS THE     00035650VPK0186
035650*        TRAN OUTRIGHT -- CARS/SUVS/SPORTSCARS DO NOT HAUL       00035660VPK0186
035660*        CARGO.  A CAPACITY FIELD LEFT AT ZERO MEANS THE LOT     00035670VPK0186
035670*        NEVER RECORDED ONE FOR THAT UNIT, NOT THAT IT IS        00035680VPK0186
035680*        UNLIMITED.                                              00035685VPK0186
035690*        ***********************************************        00035690VPK0186
035700 600-LOAD-CARGO.                                                 00035700VPK0115
035800     EVALUATE TRUE                                               00035800VPK0115
035900        WHEN VEH-IS-SMALLTRUCK OR VEH-IS-TRANSPORTTRUCK         00035900VPK0115
036000            IF VEH-LOAD-CAP <= 0                                 00036000VPK0115
036100                MOVE 'N' TO LK-CALL-STATUS                      00036100VPK0115
036200                MOVE 'LOAD CAPACITY NOT DEFINED FOR VEHICLE'    00036200VPK0115
036300                     TO LK-CALL-MSG                              00036300VPK0115
036400            ELSE                                                 00036400VPK0115
036500                IF TRAN-LOAD-AMOUNT > VEH-LOAD-CAP              00036500VPK0115
036600                    MOVE 'N' TO LK-CALL-STATUS                  00036600VPK0115
036700                    MOVE 'LOAD AMOUNT EXCEEDS VEHICLE CAPACITY' 00036700VPK0115
036800                         TO LK-CALL-MSG                          00036800VPK0115
036900                ELSE                                             00036900VPK0115
037000                    MOVE 'Y' TO LK-CALL-STATUS                  00037000VPK0115
037100                    MOVE 'LOAD ACCEPTED' TO LK-CALL-MSG         00037100VPK0115
037200                END-IF                                           00037200VPK0115
037300            END-IF                                                00037300VPK0115
037400        WHEN VEH-IS-STATIONWAGON                                00037400VPK0127
037500            IF VEH-SW-LOAD-CAP <= 0                              00037500VPK0127
037600                MOVE 'N' TO LK-CALL-STATUS                      00037600VPK0127
037700                MOVE 'LOAD CAPACITY NOT DEFINED FOR VEHICLE'    00037700VPK0127
037800                     TO LK-CALL-MSG                              00037800VPK0127
037900            ELSE                                                 00037900VPK0127
038000                IF TRAN-LOAD-AMOUNT > VEH-SW-LOAD-CAP           00038000VPK0127
038100                    MOVE 'N' TO LK-CALL-STATUS                  00038100VPK0127
038200                    MOVE 'LOAD AMOUNT EXCEEDS VEHICLE CAPACITY' 00038200VPK0127
038300                         TO LK-CALL-MSG                          00038300VPK0127
038400                ELSE                                             00038400VPK0127
038500                    MOVE 'Y' TO LK-CALL-STATUS                  00038500VPK0127
038600                    MOVE 'LOAD ACCEPTED' TO LK-CALL-MSG         00038600VPK0127
038700                END-IF                                           00038700VPK0127
038800            END-IF                                                00038800VPK0127
038900        WHEN OTHER                                               00038900VPK0115
039000            MOVE 'N' TO LK-CALL-STATUS                          00039000VPK0115
039100            MOVE 'LOADING UNSUPPORTED FOR THIS VEHICLE TYPE'    00039100VPK0115
039200                 TO LK-CALL-MSG                                  00039200VPK0115
039300     END-EVALUATE.                                               00039300VPK0115
039400                                                                 00039400
039410*        DAILY FEE TIMES DAYS RENTED -- WS-RENTAL-DAYS IS SET BY 00039410VPK0186
039420*        500-DROP-VEHICLE BEFORE THIS IS PERFORMED.              00039420VPK0186
039500 700-CALC-BASE-FEE.                                              00039500
039600     IF WS-RENTAL-DAYS <= 0                                      00039600
039700         MOVE 0 TO WS-BASE-FEE                                  00039700
039800     ELSE                                                        00039800
039900         COMPUTE WS-BASE-FEE ROUNDED =                          00039900
040000             VEH-DAILY-FEE * WS-RENTAL-DAYS                     00040000
040100     END-IF.                                                     00040100
040200                                                                 00040200
040210*        10% OF RATED HORSEPOWER, PER DAY RENTED -- A BIGGER      00040210VPK0186
040220*        ENGINE COSTS MORE TO INSURE FOR THE RENTAL PERIOD.      00040220VPK0186
040300 710-CALC-SPORTSCAR-SURCHARGE.                                   00040300VPK0141
040400     COMPUTE WS-SURCHARGE ROUNDED =                              00040400VPK0141
040500         (VEH-HORSEPOWER * 0.1) * WS-RENTAL-DAYS.               00040500VPK0141
040600                                                                 00040600
040610*        FLAT CROSS-BORDER PERMIT FEE -- NOT PRORATED BY DAYS     00040610VPK0186
040620*        RENTED, UNLIKE THE SPORTSCAR SURCHARGE ABOVE.            00040620VPK0186
040700 720-CALC-TRANSPORT-SURCHARGE.                                   00040700VPK0115
040800     MOVE 500.00 TO WS-SURCHARGE.                                00040800VPK0115
040900                                                                 00040900
041000 900-FIND-MATCHING-BOOKING.                                      00041000
041010*                                                VPK0185 -- RUNS  00041010VPK0185
041020*  AS A PERFORM ... THRU 900-EXIT RANGE.  A VEHICLE WITH NO       00041020VPK0185
041030*  BOOKINGS ON FILE HAS NOTHING FOR 901-TEST-BOOKING-MATCH TO     00041030VPK0185
041040*  LOOK AT, SO WE GO TO 900-EXIT RATHER THAN SET UP A SCAN THAT   00041040VPK0185
041050*  WOULD NEVER EXECUTE.                                          00041050VPK0185
041100     MOVE 'N' TO WS-BOOKING-FOUND.                               00041100
041110     IF VEH-BOOKING-COUNT = 0                                    00041110VPK0185
041120         GO TO 900-EXIT                                          00041120VPK0185
041130     END-IF.                                                      00041130VPK0185
041300     SET VEH-BOOK-IDX TO 1.                                       00041300
041400     PERFORM 901-TEST-BOOKING-MATCH                              00041400
041500             UNTIL VEH-BOOK-IDX > VEH-BOOKING-COUNT              00041500
041600                OR WS-BOOKING-FOUND = 'Y'.                       00041600
041610                                                                  00041610VPK0185
041620 900-EXIT.                                                        00041620VPK0185
041630     EXIT.                                                        00041630VPK0185
041800                                                                 00041800
041900 901-TEST-BOOKING-MATCH.                                         00041900
042000     IF VEH-BOOK-START(VEH-BOOK-IDX) = TRAN-START-DATE          00042000
042100        AND VEH-BOOK-END(VEH-BOOK-IDX) = TRAN-END-DATE          00042100
042200         MOVE 'Y' TO WS-BOOKING-FOUND                           00042200
042300         SET WS-FOUND-BOOK-IDX TO VEH-BOOK-IDX                  00042300
042400     ELSE                                                        00042400
042500         SET VEH-BOOK-IDX UP BY 1                               00042500
042600     END-IF.                                                     00042600
042700                                                                 00042700
042710*        CLOSES THE GAP LEFT BY A REMOVED SLOT -- EVERY SLOT      00042710VPK0186
042720*        AFTER VEH-BOOK-IDX SHIFTS DOWN ONE POSITION SO THE      00042720VPK0186
042730*        TABLE STAYS DENSE (NO HOLES) FOR THE NEXT SCAN.          00042740VPK0186
042800 910-REMOVE-BOOKING-SLOT.                                        00042800VPK0082
042900     PERFORM 911-SHIFT-BOOKING-SLOT                              00042900VPK0082
043000             UNTIL VEH-BOOK-IDX >= VEH-BOOKING-COUNT.            00043000VPK0082
043100     SUBTRACT 1 FROM VEH-BOOKING-COUNT.                          00043100VPK0082
043200                                                                 00043200
043310*        PULLS ONE SLOT DOWN FROM VEH-BOOK-IDX+1 INTO             00043310VPK0186
043320*        VEH-BOOK-IDX, THEN ADVANCES -- THE CALLER LOOPS THIS    00043320VPK0186
043330*        UNTIL EVERYTHING PAST THE REMOVED SLOT HAS SHIFTED.      00043340VPK0186
043300 911-SHIFT-BOOKING-SLOT.                                         00043300VPK0082
043400     MOVE VEH-BOOK-START(VEH-BOOK-IDX + 1)                       00043400VPK0082
043500                       TO VEH-BOOK-START(VEH-BOOK-IDX).          00043500VPK0082
043600     MOVE VEH-BOOK-END(VEH-BOOK-IDX + 1)                         00043600VPK0082
043700                       TO VEH-BOOK-END(VEH-BOOK-IDX).            00043700VPK0082
043800     SET VEH-BOOK-IDX UP BY 1.                                   00043800VPK0082
043900                                                                 00043900
043910*        ***********************************************        00043910VPK0186
043920*        SERIAL-DAY CALC -- COUNTS DAYS SINCE 12/31/0000 FOR      00043920VPK0186
043930*        WS-CALC-CCYY/-MM/-DD, USING LEAP-YEAR COUNTING (DIVIDE  00043940VPK0186
043940*        AND TRUNCATE, NO INTRINSIC FUNCTION -- SEE THE WS-      00043950VPK0186
043950*        SERIAL-DAY-CALC BANNER IN WORKING-STORAGE) AND THE      00043960VPK0186
043960*        CUMULATIVE-DAYS-BEFORE-MONTH TABLE.  CALLERS DIFFERENCE 00043970VPK0186
043970*        TWO SERIAL DAYS TO GET A DAY COUNT THAT CROSSES MONTH   00043980VPK0186
043980*        AND YEAR BOUNDARIES CORRECTLY.                          00043985VPK0186
043990*        ***********************************************        00043990VPK0186
044000 950-CALC-SERIAL-DAY.                                            00044000VPK0100
044100     COMPUTE WS-YEARS-ELAPSED = WS-CALC-CCYY - 1.                00044100VPK0100
044200     COMPUTE WS-LEAP-4   = WS-YEARS-ELAPSED / 4.                00044200VPK0100
044300     COMPUTE WS-LEAP-100 = WS-YEARS-ELAPSED / 100.              00044300VPK0100
044400     COMPUTE WS-LEAP-400 = WS-YEARS-ELAPSED / 400.              00044400VPK0100
044500     COMPUTE WS-LEAP-DAYS = WS-LEAP-4 - WS-LEAP-100             00044500VPK0100
044600                                       + WS-LEAP-400.           00044600VPK0100
044700     COMPUTE WS-REM-4   = WS-CALC-CCYY                          00044700VPK0100
044800                        - ((WS-CALC-CCYY / 4) * 4).             00044800VPK0100
044900     COMPUTE WS-REM-100 = WS-CALC-CCYY                          00044900VPK0100
045000                        - ((WS-CALC-CCYY / 100) * 100).         00045000VPK0100
045100     COMPUTE WS-REM-400 = WS-CALC-CCYY                          00045100VPK0100
045200                        - ((WS-CALC-CCYY / 400) * 400).         00045200VPK0100
045300     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0) 00045300VPK0100
045400         MOVE 'Y' TO WS-CALC-IS-LEAP                             00045400VPK0100
045500     ELSE                                                        00045500VPK0100
045600         MOVE 'N' TO WS-CALC-IS-LEAP                             00045600VPK0100
045700     END-IF.                                                     00045700VPK0100
045800     MOVE WS-CUM-DAYS(WS-CALC-MM) TO WS-DAYS-BEFORE-MONTH.      00045800VPK0100
045900     COMPUTE WS-SERIAL-DAY = (WS-YEARS-ELAPSED * 365)           00045900VPK0100
046000                           + WS-LEAP-DAYS                        00046000VPK0100
046100                           + WS-DAYS-BEFORE-MONTH               00046100VPK0100
046200                           + WS-CALC-DD.                         00046200VPK0100
046300     IF WS-CALC-MM > 2 AND WS-CALC-IS-LEAP = 'Y'                00046300VPK0100
046400         ADD 1 TO WS-SERIAL-DAY                                  00046400VPK0100
046500     END-IF.                                                     00046500VPK0100
