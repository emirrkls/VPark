000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF VPARK FLEET SERVICES         *00000200
000300* ALL RIGHTS RESERVED                                           *00000300
000400****************************************************************00000400
000500* PROGRAM:  VPARKB01                                            *00000500
000600*                                                                00000600
000700* READS THE FLEET MASTER AND CUSTOMER MASTER INTO WORKING       *00000700
000800* STORAGE TABLES, APPLIES THE DAY'S BOOK/CANC/RENT/DROP/LOAD    *00000800
000900* TRANSACTION FILE AGAINST THE IN-MEMORY FLEET, REWRITES THE    *00000900
001000* FLEET MASTER AND PRODUCES THE DAILY FLEET/CUSTOMER REPORT.    *00001000
001100*                                                                00001100
001200* PER-VEHICLE RULE LOGIC (AVAILABILITY, BOOKING, CANCELLATION,  *00001200
001300* RENTAL START, DROP-OFF FEE, CARGO LOADING) LIVES IN VPARKB02, *00001300
001400* CALLED ONCE PER TRANSACTION -- SEE THAT PROGRAM FOR THE RULE  *00001400
001500* SET BY VEHICLE SUBTYPE.                                       *00001500
001600*                                                                00001600
001700****************************************************************00001700
001800 IDENTIFICATION DIVISION.                                       00001800
001900 PROGRAM-ID. VPARKB01.                                          00001900
002000 AUTHOR.        R B WIGGINS.                                    00002000
002100 INSTALLATION.  VPARK FLEET SERVICES -- DATA CENTER.            00002100
002200 DATE-WRITTEN.  03/14/91.                                       00002200
002300 DATE-COMPILED.                                                 00002300
002400 SECURITY.      NON-CONFIDENTIAL.                                00002400
002500*                                                                00002500
002600****************************************************************00002600
002700* MAINTENANCE HISTORY                                            00002700
002800*                                                                00002800
002900*   03/14/91  RBW  VPK0001  ORIGINAL BATCH DRIVER -- BOOK, CANC   00002900
003000*                           AND RENT TRANSACTIONS ONLY.          00003000
003100*   08/02/91  RBW  VPK0009  SUV WHEEL-DRIVE CODE VALIDATED AT    00003100
003200*                           LOAD TIME, NOT PER TRANSACTION.      00003200
003300*   11/19/92  DJT  VPK0037  ADDED DROP TRANSACTION AND DAILY     00003300
003400*                           FEE CONTROL TOTAL ON THE REPORT.     00003400
003500*   06/03/94  DJT  VPK0052  ADDED REMOTE DELIVERY/DROP-OFF       00003500
003600*                           ELIGIBILITY ENFORCEMENT ON RENT.     00003600
003700*   02/11/96  PKS  VPK0081  BOOKING TABLE RAISED FROM 10 TO 20   00003700
003800*                           SLOTS PER VEHICLE -- LOT EXPANSION.  00003800
003900*   09/28/99  PKS  VPK0099  Y2K REMEDIATION -- ALL TRANSACTION   00003900
004000*                           AND MASTER DATE FIELDS WIDENED TO    00004000
004100*                           CCYYMMDD.  REPORT DATE LINE CHANGED. 00004100
004200*   05/06/02  LMH  VPK0114  ADDED LOAD TRANSACTION FOR TRUCK     00004200
004300*                           FAMILY AND STATION WAGON CARGO.      00004300
004400*   07/14/03  LMH  VPK0126  CARGO CAPACITY MOVED TO VPARKB02;    00004400
004500*                           VPARKB01 NOW JUST ROUTES THE CALL.   00004500
004600*   03/02/05  LMH  VPK0140  REPLACED SEQUENTIAL MERGE-BY-KEY     00004600
004700*                           UPDATE LOGIC WITH WHOLE-FILE TABLE   00004700
004800*                           LOAD -- FLEET AND CUSTOMER FILES ARE 00004800
004900*                           SMALL ENOUGH TO HOLD IN MEMORY.      00004900
005000*   11/30/07  GTK  VPK0158  ADDED REGISTERED CUSTOMERS SECTION   00005000
005100*                           AND BOOKED VEHICLES SECTION TO THE   00005100
005200*                           DAILY REPORT.                       00005200
005300*   09/19/10  GTK  VPK0171  ADDED LOAD-TIME NEXT-ID SEQUENCE     00005300
005400*                           ASSIGNMENT FOR TEST FIXTURE SUPPORT. 00005400
005500*   02/08/13  WDH  VPK0183  GRAND TOTAL LINE ADDED TO TRAILER.   00005500
005600*   06/21/16  WDH  VPK0197  OUT-OF-RANGE VEHICLE/CUSTOMER TABLE  00005600
005700*                           SIZES NOW FLAGGED AS A FILE ERROR    00005700
005800*                           RATHER THAN LEFT TO ABEND.           00005800
005810*   09/14/18  JFM  VPK0201  REPORT HEADER DATE NOW TAKEN FROM    00005810
005820*                           TRAN-RUN-DATE ON THE FIRST TRANSAC-  00005820
005830*                           TION RECORD INSTEAD OF THE OPERATOR'S00005830
005840*                           WALL CLOCK, SO A RERUN OF THE SAME   00005840
005850*                           TRANSACTION FILE REPRODUCES THE SAME 00005850
005860*                           REPORT.  TRANSACTION FILE IS NOW     00005860
005870*                           READ AHEAD OF THE MAIN LOOP.         00005870
005880*   09/14/18  JFM  VPK0202  WS-VEHFILE-STATUS-N/WS-CUSTFILE-     00005880
005881*                           STATUS-N WIRED UP -- FLEET/CUSTOMER  00005881
005882*                           MASTER LOADS NOW FLAG AND STOP ON A  00005882
005883*                           TABLE OVERFLOW (OVER 300 VEHICLES OR 00005883
005884*                           200 CUSTOMERS) RATHER THAN SUBSCRIPT-00005884
005885*                           ING PAST THE TABLE.                  00005885
005886*   09/14/18  JFM  VPK0203  299-REPORT-BAD-TRAN AND 710-READ-     00005886
005887*                           TRAN-FILE RESTRUCTURED AS PERFORM ... 00005887
005888*                           THRU/GO TO RANGES PER SHOP STANDARD;  00005888
005889*                           SCRATCH COUNTERS AND SWITCHES PULLED  00005889
005890*                           OUT TO 77-LEVEL WORK FIELDS.          00005890
005891*   04/22/19  JFM  VPK0204  PURPOSE BANNERS ADDED AHEAD OF EVERY  00005891
005892*                           FD, WORKING-STORAGE GROUP AND         00005892
005893*                           PARAGRAPH PER AUDIT REQUEST -- NO     00005893
005894*                           LOGIC CHANGED, COMMENTARY ONLY.       00005894
005900****************************************************************00005900
006000 ENVIRONMENT DIVISION.                                          00006000
006100 CONFIGURATION SECTION.                                         00006100
006200 SOURCE-COMPUTER. IBM-370.                                      00006200
006300 OBJECT-COMPUTER. IBM-370.                                      00006300
006400 SPECIAL-NAMES.                                                 00006400
006500     C01 IS TOP-OF-FORM.                                        00006500
006600 INPUT-OUTPUT SECTION.                                          00006600
006700 FILE-CONTROL.                                                  00006700
006800                                                                 00006800
006810*        ***********************************************        00006810VPK0204
006820*        FIVE FILES -- FLEET MASTER IN/OUT (VEHFILE/VEHFILO,     00006820VPK0204
006830*        REWRITTEN WHOLE AT END OF RUN), CUSTOMER MASTER IN      00006830VPK0204
006840*        ONLY (NO OUTPUT SIDE -- NO TRANSACTION IN THIS SYSTEM    00006840VPK0204
006850*        EVER CHANGES A CUSTOMER RECORD), THE DAILY TRANSACTION   00006850VPK0204
006860*        FILE, AND THE PRINTED DAILY REPORT.                      00006860VPK0204
006870*        ***********************************************        00006870VPK0204
006900     SELECT VEHICLE-MASTER     ASSIGN TO VEHFILE                00006900
007000         ACCESS IS SEQUENTIAL                                    00007000
007100         FILE STATUS  IS  WS-VEHFILE-STATUS.                    00007100
007200                                                                 00007200
007300     SELECT VEHICLE-MASTER-OUT ASSIGN TO VEHFILO                00007300
007400         ACCESS IS SEQUENTIAL                                    00007400
007500         FILE STATUS  IS  WS-VEHFILO-STATUS.                    00007500
007600                                                                 00007600
007700     SELECT CUSTOMER-MASTER    ASSIGN TO CUSTFILE               00007700
007800         ACCESS IS SEQUENTIAL                                    00007800
007900         FILE STATUS  IS  WS-CUSTFILE-STATUS.                   00007900
008000                                                                 00008000
008100     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE               00008100
008200         FILE STATUS  IS  WS-TRANFILE-STATUS.                   00008200
008300                                                                 00008300
008400     SELECT DAILY-REPORT       ASSIGN TO VPKRPT                 00008400
008500         FILE STATUS  IS  WS-REPORT-STATUS.                     00008500
008600                                                                 00008600
008700****************************************************************00008700
008800 DATA DIVISION.                                                 00008800
008900 FILE SECTION.                                                   00008900
009000                                                                 00009000
009010*        ***********************************************        00009010
009020*        FLEET MASTER -- INPUT SIDE.  READ WHOLE INTO THE         00009020
009030*        WS-FLEET-TABLE OCCURS AT 750-LOAD-VEHICLE-TABLE, NEVER   00009030
009040*        RE-READ RANDOMLY.  RECORD LENGTH MUST TRACK VEHCOPY      00009040VPK0204
009050*        BYTE FOR BYTE -- SEE VEHCOPY.CPY'S OWN HEADER FOR THE    00009050VPK0204
009060*        FIELD-BY-FIELD LAYOUT AND WIDTH TOTAL.                   00009060VPK0204
009070*        ***********************************************        00009070
009100 FD  VEHICLE-MASTER                                              00009100
009200     RECORDING MODE IS F                                         00009200
009300     BLOCK CONTAINS 0 RECORDS.                                   00009300
009400 01  VEH-REC-FD                  PIC X(455).                    00009400
009500                                                                 00009500
009510*        OUTPUT SIDE OF THE SAME MASTER -- 770-REWRITE-VEHICLE-   00009510
009520*        MASTER WRITES THE IN-MEMORY TABLE BACK OUT HERE, ONE     00009520
009530*        ENTRY PER VEH-REC-FD-OUT, AT END OF RUN.  MUST STAY THE  00009530
009540*        SAME WIDTH AS VEH-REC-FD ABOVE.                          00009540VPK0204
009600 FD  VEHICLE-MASTER-OUT                                          00009600
009700     RECORDING MODE IS F                                         00009700
009800     BLOCK CONTAINS 0 RECORDS.                                   00009800
009900 01  VEH-REC-FD-OUT              PIC X(455).                    00009900
010000                                                                 00010000
010010*        CUSTOMER MASTER -- READ-ONLY.  NO CUSTOMER TRANSACTION   00010010
010020*        IN THIS SYSTEM CREATES, CHANGES OR REWRITES A CUSTOMER   00010020
010030*        RECORD -- SEE SPEC NON-GOALS -- SO THERE IS NO OUTPUT    00010030
010040*        FILE TO PAIR WITH THIS ONE.                              00010040
010100 FD  CUSTOMER-MASTER                                             00010100
010200     RECORDING MODE IS F                                         00010200
010300     BLOCK CONTAINS 0 RECORDS.                                   00010300
010400 01  CUST-REC-FD                 PIC X(080).                    00010400
010500                                                                 00010500
010510*        DAILY TRANSACTION FILE -- BOOK/CANC/RENT/DROP/LOAD       00010510
010520*        RECORDS IN ARRIVAL ORDER.  TRAN-RUN-DATE ON THE FIRST    00010520
010530*        RECORD IS THE "AS-OF" DATE FOR THE WHOLE RUN -- SEE      00010530
010540*        TRANREC.CPY AND 800-INIT-REPORT.                         00010540
010600 FD  TRANSACTION-FILE                                            00010600
010700     RECORDING MODE IS F.                                        00010700
010800 COPY TRANREC.                                                   00010800
010900                                                                 00010900
010910*        PRINTER FILE FOR THE DAILY FLEET/CUSTOMER REPORT.        00010910
010920*        EVERY RPT-xxx 01-LEVEL IN WORKING-STORAGE IS MOVED INTO   00010920
010930*        REPORT-RECORD ONE LINE AT A TIME BY A WRITE ... FROM.     00010930
011000 FD  DAILY-REPORT                                                00011000
011100     RECORDING MODE IS F.                                        00011100
011200 01  REPORT-RECORD               PIC X(132).                    00011200
011300                                                                 00011300
011400****************************************************************00011400
011500 WORKING-STORAGE SECTION.                                        00011500
011600****************************************************************00011600
011700*                                                                00011700
011710*        *******************************************              00011710
011720*        RUN-TIME CLOCK -- USED ONLY FOR THE STARTUP/SHUTDOWN      00011720
011730*        DISPLAY LINES BELOW.  THE REPORT HEADER DATE DOES NOT     00011730
011740*        COME FROM HERE -- SEE VPK0201 IN THE MAINTENANCE HISTORY  00011740
011750*        AND 800-INIT-REPORT, WHICH TAKE THE DATE OFF THE FIRST    00011750
011760*        TRANSACTION RECORD INSTEAD SO A RERUN IS REPRODUCIBLE.    00011760
011770*        *******************************************              00011770
011800 01  SYSTEM-DATE-AND-TIME.                                       00011800
011900     05  CURRENT-DATE.                                           00011900
012000         10  CURRENT-YEAR            PIC 9(2).                  00012000
012100         10  CURRENT-MONTH           PIC 9(2).                  00012100
012200         10  CURRENT-DAY             PIC 9(2).                  00012200
012300     05  CURRENT-TIME.                                           00012300
012400         10  CURRENT-HOUR            PIC 9(2).                  00012400
012500         10  CURRENT-MINUTE          PIC 9(2).                  00012500
012600         10  CURRENT-SECOND          PIC 9(2).                  00012600
012700         10  CURRENT-HNDSEC          PIC 9(2).                  00012700
012800*                                                                00012800
012810*        ***********************************************        00012810VPK0204
012820*        FILE-STATUS AND SWITCH FIELDS FOR ALL FIVE FILES.         00012820VPK0204
012830*        EACH -STATUS-N REDEFINITION LETS A PARAGRAPH TEST THE     00012830VPK0204
012840*        TWO-BYTE STATUS AS A NUMERIC VALUE (SEE VPK0202) INSTEAD  00012840VPK0204
012850*        OF BUILDING A LONG EVALUATE OF X(2) LITERALS.             00012850VPK0204
012860*        ***********************************************        00012860VPK0204
012900 01  WS-FIELDS.                                                  00012900
013000     05  WS-VEHFILE-STATUS       PIC X(2)  VALUE SPACES.         00013000
013010     05  WS-VEHFILE-STATUS-N REDEFINES WS-VEHFILE-STATUS        00013010VPK0202
013020                             PIC 99.                             00013020VPK0202
013030*            99 MEANS "TABLE FULL" -- SET BY 751-LOAD-VEH-ENTRY   00013030VPK0204
013040*            WHEN THE 300-ENTRY FLEET TABLE WOULD OVERFLOW.  THIS 00013040VPK0204
013050*            IS AN APPLICATION-LEVEL CODE, NOT ONE VSAM/QSAM       00013050VPK0204
013060*            EVER RETURNS ON ITS OWN.                              00013060VPK0204
013100     05  WS-VEHFILO-STATUS       PIC X(2)  VALUE SPACES.         00013100
013200     05  WS-CUSTFILE-STATUS      PIC X(2)  VALUE SPACES.         00013200
013210     05  WS-CUSTFILE-STATUS-N REDEFINES WS-CUSTFILE-STATUS      00013210VPK0202
013220                              PIC 99.                            00013220VPK0202
013230*            SAME 99-MEANS-TABLE-FULL CONVENTION, FOR THE 200-    00013230VPK0204
013240*            ENTRY CUSTOMER TABLE -- SEE 761-LOAD-CUST-ENTRY.      00013240VPK0204
013300     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.         00013300
013400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.         00013400
013500     05  WS-VEHFILE-EOF          PIC X     VALUE 'N'.            00013500
013600     05  WS-CUSTFILE-EOF         PIC X     VALUE 'N'.            00013600
013700     05  WS-TRAN-EOF             PIC X     VALUE SPACES.         00013700
013800     05  WS-VEH-FOUND            PIC X     VALUE 'N'.            00013800
013900     05  WS-CUST-FOUND           PIC X     VALUE 'N'.            00013900
014000*                                                                00014000
014010*        ***********************************************        00014010VPK0204
014020*        WHOLE-FILE FLEET TABLE -- THE ENTIRE VEHICLE MASTER      00014020VPK0204
014030*        LIVES HERE FOR THE DURATION OF THE RUN (SEE VPK0140).    00014030VPK0204
014040*        VPK-VEH-IDX IS THE SAME INDEX 600-FIND-VEHICLE SETS      00014040VPK0204
014050*        AND EVERY TRANSACTION PARAGRAPH RIDES ON THEREAFTER.     00014050VPK0204
014060*        ***********************************************        00014060VPK0204
014100 01  WS-FLEET-TABLE.                                             00014100
014200     05  WS-VEH-COUNT            PIC 9(03) COMP-3 VALUE 0.       00014200
014300     05  WS-VEH-ENTRY OCCURS 300 TIMES                          00014300
014400                      INDEXED BY VPK-VEH-IDX.                   00014400
014500 COPY VEHCOPY.                                                   00014500
014600*                                                                00014600
014610*        WHOLE-FILE CUSTOMER TABLE -- SAME SCHEME AS THE FLEET    00014610VPK0204
014620*        TABLE ABOVE.  NOTHING IN THIS SYSTEM EVER WRITES THIS    00014620VPK0204
014630*        TABLE BACK OUT -- CUSTOMER-MASTER IS READ-ONLY.          00014630VPK0204
014700 01  WS-CUSTOMER-TABLE.                                          00014700
014800     05  WS-CUST-COUNT           PIC 9(03) COMP-3 VALUE 0.       00014800
014900     05  WS-CUST-ENTRY OCCURS 200 TIMES                         00014900
015000                       INDEXED BY VPK-CUST-IDX.                 00015000
015100 COPY CUSTCOPY.                                                  00015100
015200*                                                                00015200
015210*        ***********************************************        00015210VPK0204
015220*        LOAD-TIME NEXT-ID FIXTURE (VPK0171) -- 900-ASSIGN-NEXT-  00015220VPK0204
015230*        IDS SCANS THE TWO TABLES ABOVE ONCE AT STARTUP AND SETS  00015230VPK0204
015240*        WS-NEXT-VEH-SEQ/WS-NEXT-CUST-SEQ ONE PAST THE HIGHEST    00015240VPK0204
015250*        NUMERIC SUFFIX FOUND ON ANY VEH-ID/CUST-ID.  NO          00015250VPK0204
015260*        TRANSACTION IN THIS SYSTEM CREATES A NEW VEHICLE OR      00015260VPK0204
015270*        CUSTOMER, SO THESE TWO COUNTERS ARE REPORTED ON THE      00015270VPK0204
015280*        HEADER LINE AND OTHERWISE LEFT UNTOUCHED FOR THE REST    00015280VPK0204
015290*        OF THE RUN.                                              00015290VPK0204
015300 01  WS-ID-SEQUENCE-FIELDS.                                      00015300
015400     05  WS-NEXT-VEH-SEQ         PIC 9(05) COMP-3 VALUE 0.       00015400
015500     05  WS-NEXT-CUST-SEQ        PIC 9(05) COMP-3 VALUE 0.       00015500
015510     05  WS-SUFFIX-ALPHA         PIC X(05) VALUE SPACES.         00015510
015520     05  WS-SUFFIX-NUMERIC REDEFINES WS-SUFFIX-ALPHA            00015520
015530                           PIC 9(05).                            00015530
015540*            HOLDS THE 5-CHARACTER SUFFIX OF A VEH-ID/CUST-ID     00015540VPK0204
015541*            (E.G. THE "00042" OF "VEH00042") SO IT CAN BE TESTED 00015541VPK0204
015542*            AS PIC 9(05) RATHER THAN COMPARED CHARACTER BY       00015542VPK0204
015543*            CHARACTER.                                           00015543VPK0204
015550*        ***********************************************        00015550VPK0203
015560*        STANDALONE SCALAR WORK FIELDS -- EACH IS A ONE-SHOT      00015560VPK0203
015570*        TEMP USED BY A SINGLE PARAGRAPH AND NOT PART OF ANY      00015570VPK0203
015580*        LARGER GROUP, SO THEY ARE CARRIED AS 77-LEVELS PER       00015580VPK0203
015590*        SHOP STANDARD RATHER THAN TUCKED UNDER A 01.             00015590VPK0203
015600*        ***********************************************        00015600VPK0203
015610 77  WS-SEQ-WORK                 PIC 9(05) COMP-3 VALUE 0.       00015610VPK0203
015620*            HOLDS THE NUMERIC SUFFIX PULLED OUT OF A VEH-ID OR   00015620VPK0203
015630*            CUST-ID WHILE 901-SCAN-VEH-SEQ/902-SCAN-CUST-SEQ     00015630VPK0203
015640*            ARE HUNTING FOR THE HIGHEST ASSIGNED ID.             00015640VPK0203
015650 77  WS-BAD-TRAN-NO-DUMP         PIC X(01) VALUE 'N'.            00015650VPK0203
015660*            SET TO 'Y' BY A CALLER OF 299-REPORT-BAD-TRAN THAT   00015660VPK0203
015670*            HAS NO GOOD TRANSACTION-RECORD TO DUMP (A TRANSAC-   00015670VPK0203
015680*            TION-FILE READ ERROR) -- 299-REPORT-BAD-TRAN TESTS   00015680VPK0203
015690*            IT AND BRANCHES AROUND THE RAW-RECORD DETAIL LINE.   00015690VPK0203
015700*                                                                00015700
016050*        ***********************************************        00016050VPK0204
016060*        LINKAGE-PASSING AREA FOR THE CALL 'VPARKB02' -- ONE      00016060VPK0204
016070*        SET OF THREE FIELDS REUSED FOR EVERY TRANSACTION TYPE.   00016070VPK0204
016080*        WS-CALL-STATUS COMES BACK 'Y'/'N'; WS-CALL-FEE IS ONLY   00016080VPK0204
016090*        MEANINGFUL ON A DROP (SEE 230-PROCESS-DROP-TRAN);        00016090VPK0204
016095*        WS-CALL-MSG IS THE REJECT REASON VPARKB02 HANDS BACK     00016095VPK0204
016098*        WHEN WS-CALL-STATUS = 'N'.                                00016098VPK0204
016100 01  WORK-VARIABLES.                                              00016100
016200     05  WS-CALL-STATUS          PIC X(01) VALUE SPACES.         00016200
016300     05  WS-CALL-FEE             PIC S9(7)V99 COMP-3 VALUE 0.    00016300
016400     05  WS-CALL-MSG             PIC X(40) VALUE SPACES.         00016400
016500*                                                                00016500
016510*        ***********************************************        00016510VPK0204
016520*        REQUEST/ACCEPTED COUNTERS, ONE PAIR PER TRANSACTION      00016520VPK0204
016530*        TYPE, ROLLED UP ONTO THE TRAILER'S TRANSACTION TOTALS    00016530VPK0204
016540*        SECTION BY 850-REPORT-TRAN-STATS.  WS-DROP-FEE-TOTAL IS  00016540VPK0204
016550*        THE ONLY DOLLAR ACCUMULATOR IN THE GROUP -- EVERYTHING   00016550VPK0204
016560*        ELSE IS A PLAIN TRANSACTION COUNT.                       00016560VPK0204
016570*        ***********************************************        00016570VPK0204
016600 01  REPORT-TOTALS.                                               00016600
016700     05  NUM-TRAN-RECS           PIC S9(9) COMP-3  VALUE +0.     00016700
016800     05  NUM-TRAN-ERRORS         PIC S9(9) COMP-3  VALUE +0.     00016800
016900     05  NUM-BOOK-REQUESTS       PIC S9(9) COMP-3  VALUE +0.     00016900
017000     05  NUM-BOOK-ACCEPTED       PIC S9(9) COMP-3  VALUE +0.     00017000
017100     05  NUM-CANC-REQUESTS       PIC S9(9) COMP-3  VALUE +0.     00017100
017200     05  NUM-CANC-ACCEPTED       PIC S9(9) COMP-3  VALUE +0.     00017200
017300     05  NUM-RENT-REQUESTS       PIC S9(9) COMP-3  VALUE +0.     00017300
017400     05  NUM-RENT-ACCEPTED       PIC S9(9) COMP-3  VALUE +0.     00017400
017500     05  NUM-DROP-REQUESTS       PIC S9(9) COMP-3  VALUE +0.     00017500
017600     05  NUM-DROP-ACCEPTED       PIC S9(9) COMP-3  VALUE +0.     00017600
017700     05  NUM-LOAD-REQUESTS       PIC S9(9) COMP-3  VALUE +0.     00017700
017800     05  NUM-LOAD-ACCEPTED       PIC S9(9) COMP-3  VALUE +0.     00017800
017900     05  WS-DROP-FEE-TOTAL       PIC S9(9)V99 COMP-3 VALUE +0.   00017900
018000*                                                                00018000
018100*        *******************                                     00018100
018200*            report lines                                        00018200
018300*        *******************                                     00018300
018310*        299-REPORT-BAD-TRAN WRITES THESE TWO LINES FOR EVERY      00018310VPK0204
018320*        REJECTED TRANSACTION -- THE FIRST CARRIES THE REASON     00018320VPK0204
018330*        AND A ONE-LINE DETAIL (DATA1/DATA2), THE SECOND DUMPS     00018330VPK0204
018340*        THE RAW 80-BYTE TRANSACTION RECORD ITSELF (DATA3) SO THE 00018340VPK0204
018350*        OPERATOR CAN SEE EXACTLY WHAT WAS ON THE INPUT FILE.      00018350VPK0204
018400 01  ERR-MSG-BAD-TRAN.                                            00018400
018500     05  FILLER PIC X(31)                                        00018500
018600                  VALUE 'Error Processing Transaction. '.        00018600
018700     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.     00018700
018800     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.     00018800
018900 01  ERR-MSG-BAD-TRAN-2.                                          00018900
019000     05  FILLER                     PIC X(21)  VALUE SPACES.     00019000
019100     05  ERR-MSG-DATA3              PIC X(80).                   00019100
019200     05  FILLER                     PIC X(31)  VALUE SPACES.     00019200
019210*        HEADER LINE 1 -- DATE COMES FROM TRAN-RUN-DATE PER        00019210VPK0204
019220*        VPK0201, NOT THE OPERATOR'S WALL CLOCK.  RPT-MM/-DD/     00019220VPK0204
019230*        -CCYY ARE MOVED IN BY 800-INIT-REPORT.                   00019230VPK0204
019300 01 RPT-HEADER1.                                                  00019300
019400     05  FILLER                     PIC X(40)                   00019400
019500               VALUE 'VPARK DAILY FLEET REPORT          DATE: '. 00019500
019600     05  RPT-MM                     PIC 99.                      00019600
019700     05  FILLER                     PIC X     VALUE '/'.         00019700
019800     05  RPT-DD                     PIC 99.                      00019800
019900     05  FILLER                     PIC X     VALUE '/'.         00019900
020000     05  RPT-CCYY                   PIC 9(4).                    00020000
020100     05  FILLER                     PIC X(06)                   00020100
020200                    VALUE ' (mm/dd/ccyy)'.                        00020200
020300     05  FILLER                     PIC X(47) VALUE SPACES.      00020300
020400 01 RPT-HEADER2.                                                  00020400
020500     05  FILLER                     PIC X(24)                   00020500
020600                    VALUE ' NEXT VEH SEQ:          '.             00020600
020700     05  RPT-NEXT-VEH-SEQ           PIC ZZZZ9.                   00020700
020800     05  FILLER                     PIC X(18)                   00020800
020900                    VALUE '   NEXT CUST SEQ: '.                   00020900
021000     05  RPT-NEXT-CUST-SEQ          PIC ZZZZ9.                    00021000
021100     05  FILLER                     PIC X(80) VALUE SPACES.      00021100
021110*        HEADER LINE 2 -- CARRIES THE NEXT-ID FIXTURE VALUES SET  00021110VPK0204
021120*        AT STARTUP BY 900-ASSIGN-NEXT-IDS (VPK0171).              00021120VPK0204
021200 01  RPT-SECTION-HDR.                                             00021200
021300     05  RPT-SECTION-TITLE          PIC X(40).                   00021300
021400     05  FILLER                     PIC X(92) VALUE SPACES.      00021400
021410*        GENERIC ONE-FIELD BANNER LINE, REUSED BY EVERY REPORT    00021410VPK0204
021420*        SECTION (ALL VEHICLES / RENTED / BOOKED / CUSTOMERS) --  00021420VPK0204
021430*        THE CALLING PARAGRAPH MOVES ITS OWN TITLE INTO           00021430VPK0204
021440*        RPT-SECTION-TITLE BEFORE THE WRITE.                      00021440VPK0204
021500 01  RPT-COUNT-LINE.                                              00021500
021600     05  RPT-COUNT-LABEL            PIC X(24).                   00021600
021700     05  RPT-COUNT-VALUE            PIC ZZZ,ZZ9.                  00021700
021800     05  FILLER                     PIC X(101) VALUE SPACES.     00021800
021810*        ONE LINE PER VEHICLE IN THE ALL VEHICLES SECTION.        00021810VPK0204
021820*        RPT-VEH-RENTED ECHOES VEH-IS-RENTED SO THE READER DOES   00021820VPK0204
021830*        NOT HAVE TO CROSS-REFERENCE THE RENTED-VEHICLES SECTION  00021830VPK0204
021840*        TO SEE A VEHICLE'S CURRENT STATE.                        00021840VPK0204
021900 01  RPT-VEH-DETAIL.                                              00021900
022000     05  RPT-VEH-ID                 PIC X(10).                   00022000
022100     05  FILLER                     PIC X(01) VALUE SPACE.       00022100
022200     05  RPT-VEH-PLATE              PIC X(12).                   00022200
022300     05  FILLER                     PIC X(01) VALUE SPACE.       00022300
022400     05  RPT-VEH-TYPE               PIC X(02).                   00022400
022500     05  FILLER                     PIC X(01) VALUE SPACE.       00022500
022600     05  RPT-VEH-BRAND              PIC X(12).                   00022600
022700     05  RPT-VEH-MODEL              PIC X(12).                   00022700
022800     05  RPT-VEH-FEE                PIC ZZZ,ZZ9.99.               00022800
022900     05  FILLER                     PIC X(01) VALUE SPACE.       00022900
023000     05  RPT-VEH-RENTED             PIC X(01).                   00023000
023100     05  FILLER                     PIC X(01) VALUE SPACE.       00023100
023200     05  RPT-VEH-RENT-START         PIC 9(08).                   00023200
023300     05  FILLER                     PIC X(01) VALUE SPACE.       00023300
023400     05  RPT-VEH-RENT-END           PIC 9(08).                   00023400
023500     05  FILLER                     PIC X(01) VALUE SPACE.       00023500
023600     05  RPT-VEH-BOOK-COUNT         PIC Z9.                       00023600
023700     05  FILLER                     PIC X(24) VALUE SPACES.      00023700
023800 01  RPT-BOOK-DETAIL.                                              00023800
023900     05  FILLER                     PIC X(14) VALUE SPACES.      00023900
024000     05  FILLER                     PIC X(16)                   00024000
024100                    VALUE 'BOOKING SLOT : '.                      00024100
024200     05  RPT-BOOK-START             PIC 9(08).                   00024200
024300     05  FILLER                     PIC X(04) VALUE ' TO '.      00024300
024400     05  RPT-BOOK-END               PIC 9(08).                   00024400
024500     05  FILLER                     PIC X(82) VALUE SPACES.      00024500
024510*        ONE LINE PER OPEN BOOKING SLOT, PRINTED INDENTED UNDER   00024510VPK0204
024520*        ITS OWNING VEHICLE'S RPT-VEH-DETAIL LINE BY              00024520VPK0204
024530*        820-WRITE-ALL-VEHICLES-SECTION.                          00024530VPK0204
024600 01  RPT-RENTED-DETAIL.                                            00024600
024700     05  RPT-RENTED-PLATE           PIC X(12).                   00024700
024800     05  FILLER                     PIC X(01) VALUE SPACE.       00024800
024900     05  RPT-RENTED-ID              PIC X(10).                   00024900
025000     05  FILLER                     PIC X(04)                   00025000
025100                    VALUE ' -- '.                                00025100
025200     05  RPT-RENTED-START           PIC 9(08).                   00025200
025300     05  FILLER                     PIC X(04) VALUE ' TO '.      00025300
025400     05  RPT-RENTED-END             PIC 9(08).                   00025400
025500     05  FILLER                     PIC X(85) VALUE SPACES.      00025500
025510*        ONE LINE PER CURRENTLY-RENTED VEHICLE, WRITTEN BY        00025510VPK0204
025520*        830-WRITE-RENTED-SECTION FROM THE SAME WS-VEH-ENTRY      00025520VPK0204
025530*        FIELDS AS THE ALL VEHICLES SECTION, JUST A NARROWER      00025530VPK0204
025540*        SELECTION OF THEM.                                       00025540VPK0204
025600 01  RPT-CUST-DETAIL.                                              00025600
025700     05  RPT-CUST-ID                PIC X(10).                   00025700
025800     05  FILLER                     PIC X(01) VALUE SPACE.       00025800
025900     05  RPT-CUST-NAME              PIC X(30).                   00025900
026000     05  FILLER                     PIC X(01) VALUE SPACE.       00026000
026100     05  RPT-CUST-CONTACT           PIC X(30).                   00026100
026200     05  FILLER                     PIC X(60) VALUE SPACES.      00026200
026210*        ***********************************************        00026210VPK0204
026220*        TRAILER GROUP -- WRITTEN ONLY ONCE, AT THE VERY END OF   00026220VPK0204
026230*        850-REPORT-TRAN-STATS.  RPT-STATS-HDR1..4 ARE FOUR       00026230VPK0204
026240*        FIXED-TEXT HEADER LINES (NO VARIABLE FIELDS); RPT-       00026250VPK0204
026250*        STATS-DETAIL IS RE-USED ONCE PER TRANSACTION TYPE;       00026260VPK0204
026260*        RPT-DROP-FEE-LINE AND RPT-GRAND-TOTAL-LINE ARE EACH       00026270VPK0204
026270*        WRITTEN EXACTLY ONCE AFTER THE TYPE-BY-TYPE LOOP.         00026280VPK0204
026280*        ***********************************************        00026290VPK0204
026300 01  RPT-STATS-HDR1.                                               00026300
026400     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00026400
026500     05  FILLER PIC X(106) VALUE SPACES.                          00026500
026600 01  RPT-STATS-HDR2.                                               00026600
026700     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00026700
026800     05  FILLER PIC X(28) VALUE '        Number        Number'.  00026800
026900     05  FILLER PIC X(78) VALUE SPACES.                          00026900
027000 01  RPT-STATS-HDR3.                                               00027000
027100     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00027100
027200     05  FILLER PIC X(28) VALUE '     Accepted       Rejected'.   00027200
027300     05  FILLER PIC X(78) VALUE SPACES.                          00027300
027400 01  RPT-STATS-HDR4.                                               00027400
027500     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00027500
027600     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00027600
027700     05  FILLER PIC X(78) VALUE SPACES.                          00027700
027800 01  RPT-STATS-DETAIL.                                             00027800
027900     05  RPT-TRAN                   PIC X(10).                   00027900
028000     05  FILLER                     PIC X(4)     VALUE SPACES.   00028000
028100     05  RPT-NUM-TRANS              PIC ZZZ,ZZZ,ZZ9.              00028100
028200     05  FILLER                     PIC X(3)     VALUE SPACES.   00028200
028300     05  RPT-NUM-TRAN-OK            PIC ZZZ,ZZZ,ZZ9.              00028300
028400     05  FILLER                     PIC X(3)     VALUE SPACES.   00028400
028500     05  RPT-NUM-TRAN-ERR           PIC ZZZ,ZZZ,ZZ9.              00028500
028600     05  FILLER                     PIC X(79)    VALUE SPACES.   00028600
028700 01  RPT-DROP-FEE-LINE.                                           00028700
028800     05  FILLER PIC X(26) VALUE 'TOTAL DROP FEES COLLECTED:'.     00028800
028900     05  RPT-DROP-FEE-TOTAL-O       PIC ZZZ,ZZZ,ZZ9.99.           00028900
029000     05  FILLER PIC X(93) VALUE SPACES.                           00029000
029100 01  RPT-GRAND-TOTAL-LINE.                                        00029100
029200     05  FILLER PIC X(26) VALUE 'GRAND TOTAL TRANSACTIONS: '.     00029200
029300     05  RPT-GRAND-TOTAL-O         PIC ZZZ,ZZZ,ZZ9.                00029300
029400     05  FILLER PIC X(93) VALUE SPACES.                           00029400
029500****************************************************************00029500
029600 PROCEDURE DIVISION.                                              00029600
029700****************************************************************00029700
029800                                                                  00029800
029810*        ***********************************************         00029810VPK0204
029820*        MAINLINE -- OPEN, LOAD THE TWO MASTER TABLES, PRIME      00029820VPK0204
029830*        THE TRANSACTION READ, BUILD THE REPORT HEADER, WORK      00029830VPK0204
029840*        THE TRANSACTION FILE TO END OF FILE, REWRITE THE FLEET   00029840VPK0204
029850*        MASTER, PRINT THE FOUR REPORT SECTIONS AND THE TRAILER,  00029850VPK0204
029860*        CLOSE EVERYTHING, GOBACK.  THIS PARAGRAPH NEVER TOUCHES  00029860VPK0204
029870*        A SINGLE VEHICLE OR CUSTOMER FIELD DIRECTLY -- THAT IS   00029870VPK0204
029880*        ALL DONE BY THE PARAGRAPHS IT PERFORMS.                  00029880VPK0204
029890*        ***********************************************         00029890VPK0204
029900 000-MAIN.                                                        00029900
030000     ACCEPT CURRENT-DATE FROM DATE.                               00030000
030100     ACCEPT CURRENT-TIME FROM TIME.                               00030100
030200     DISPLAY 'VPARKB01 STARTED DATE = ' CURRENT-MONTH '/'         00030200
030300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00030300
030400     DISPLAY '              TIME = ' CURRENT-HOUR ':'             00030400
030500            CURRENT-MINUTE ':' CURRENT-SECOND.                    00030500
030600*                                                                 00030600
030700     PERFORM 700-OPEN-FILES.                                      00030700
030800     PERFORM 750-LOAD-VEHICLE-TABLE.                              00030800
030900     PERFORM 760-LOAD-CUSTOMER-TABLE.                             00030900
030910     IF WS-VEHFILE-STATUS NOT = '00' OR WS-CUSTFILE-STATUS NOT    00030910VPK0202
030920                                             = '00'               00030920VPK0202
030930         MOVE 16 TO RETURN-CODE                                   00030930VPK0202
030940         MOVE 'Y' TO WS-TRAN-EOF                                  00030940VPK0202
030950     END-IF.                                                      00030950VPK0202
031000     PERFORM 900-ASSIGN-NEXT-IDS.                                 00031000
031010*                                                  VPK0201 -- READ00031010VPK0201
031020*  THE FIRST TRANSACTION AHEAD OF THE MAIN LOOP SO THE REPORT     00031020VPK0201
031030*  HEADER CAN CARRY TRAN-RUN-DATE INSTEAD OF THE WALL CLOCK.      00031030VPK0201
031040     IF WS-TRAN-EOF NOT = 'Y'                                     00031040VPK0201
031050         PERFORM 710-READ-TRAN-FILE THRU 710-EXIT                 00031050VPK0203
031060     END-IF.                                                      00031060VPK0201
031100     PERFORM 800-INIT-REPORT.                                     00031100
031200*                                                                 00031200
031300     PERFORM 100-PROCESS-TRANSACTIONS                             00031300
031400             UNTIL WS-TRAN-EOF = 'Y'.                             00031400
031500*                                                                 00031500
031600     PERFORM 770-REWRITE-VEHICLE-MASTER.                          00031600
031700     PERFORM 820-WRITE-ALL-VEHICLES-SECTION.                      00031700
031800     PERFORM 830-WRITE-RENTED-SECTION.                            00031800
031900     PERFORM 840-WRITE-BOOKED-SECTION.                            00031900
032000     PERFORM 845-WRITE-CUSTOMERS-SECTION.                         00032000
032100     PERFORM 850-REPORT-TRAN-STATS.                               00032100
032200     PERFORM 790-CLOSE-FILES.                                     00032200
032300*                                                                 00032300
032400     GOBACK.                                                      00032400
032500                                                                  00032500
032600 100-PROCESS-TRANSACTIONS.                                        00032600
032610*                                         VPK0201 -- TRANSACTION  00032610VPK0201
032620*  RECORD ON ENTRY IS ALREADY IN THE BUFFER (PRIMING READ IN      00032620VPK0201
032630*  000-MAIN OR TRAILING READ BELOW) -- PROCESS IT, THEN READ      00032630VPK0201
032640*  THE NEXT ONE FOR THE PERFORM ... UNTIL TEST IN 000-MAIN.       00032640VPK0201
032700     ADD +1 TO NUM-TRAN-RECS.                                     00032700VPK0201
033100     PERFORM 600-FIND-VEHICLE.                                    00033100VPK0201
033200     PERFORM 610-FIND-CUSTOMER.                                   00033200VPK0201
033300     IF WS-VEH-FOUND NOT = 'Y' OR WS-CUST-FOUND NOT = 'Y'         00033300
033400         MOVE 'VEHICLE OR CUSTOMER NOT ON FILE:' TO               00033400
033500              ERR-MSG-DATA1                                      00033500
033600         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00033600
033700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT                00033700VPK0203
033800     ELSE                                                         00033800
033810*            DISPATCH ON TRAN-TYPE -- THE FIVE 88-LEVELS TESTED    00033810VPK0204
033820*            HERE ARE DEFINED ON TRAN-TYPE IN TRANREC.CPY.         00033820VPK0204
033900         EVALUATE TRUE                                            00033900
034000            WHEN TRAN-IS-BOOK                                     00034000
034010*                B -- RESERVE A FUTURE WINDOW.                    00034010VPK0204
034100                PERFORM 200-PROCESS-BOOK-TRAN                     00034100
034200            WHEN TRAN-IS-CANCEL                                   00034200
034210*                C -- DROP A BOOKING OR AN UPCOMING RENTAL.       00034210VPK0204
034300                PERFORM 210-PROCESS-CANC-TRAN                     00034300
034400            WHEN TRAN-IS-RENT                                     00034400
034410*                R -- START A RENTAL NOW.                         00034410VPK0204
034500                PERFORM 220-PROCESS-RENT-TRAN                     00034500
034600            WHEN TRAN-IS-DROP                                     00034600
034610*                D -- END A RENTAL, COMPUTE THE FEE.              00034610VPK0204
034700                PERFORM 230-PROCESS-DROP-TRAN                     00034700
034800            WHEN TRAN-IS-LOAD                                     00034800
034810*                L -- LOAD CARGO ONTO A TRUCK/STATION WAGON.      00034810VPK0204
034900                PERFORM 240-PROCESS-LOAD-TRAN                     00034900
035000            WHEN OTHER                                            00035000
035100                MOVE 'INVALID TRANSACTION TYPE:' TO                00035100
035200                     ERR-MSG-DATA1                                00035200
035300                MOVE TRAN-TYPE TO ERR-MSG-DATA2                    00035300
035400                PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT         00035400VPK0203
035500         END-EVALUATE                                             00035500
035600     END-IF.                                                      00035600
035610     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00035610VPK0203
035800                                                                  00035800
035810*        BOOK TRANSACTION -- RESERVES A FUTURE RENTAL WINDOW ON   00035810VPK0204
035820*        A VEHICLE.  ALL THE RULE WORK (FAMILY-CODE CHECK,        00035820VPK0204
035830*        AVAILABILITY/OVERLAP TEST, 20-SLOT BOOKING TABLE BOUND)  00035830VPK0204
035840*        IS IN VPARKB02 100-CHECK-AVAILABILITY/200-BOOK-VEHICLE.  00035840VPK0204
035850*        THIS PARAGRAPH ONLY COUNTS REQUESTS/ACCEPTS AND REPORTS  00035850VPK0204
035860*        A REJECT.                                                00035860VPK0204
035900 200-PROCESS-BOOK-TRAN.                                           00035900
036000     ADD +1 TO NUM-BOOK-REQUESTS.                                 00036000
036100     CALL 'VPARKB02' USING WS-VEH-ENTRY(VPK-VEH-IDX)              00036100
036200                           TRANSACTION-RECORD                     00036200
036300                           WS-CALL-STATUS                         00036300
036400                           WS-CALL-FEE                            00036400
036500                           WS-CALL-MSG.                           00036500
036600     IF WS-CALL-STATUS = 'Y'                                      00036600
036700         ADD +1 TO NUM-BOOK-ACCEPTED                              00036700
036800     ELSE                                                         00036800
036900         MOVE WS-CALL-MSG TO ERR-MSG-DATA1                        00036900
037000         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00037000
037100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00037100VPK0203
037200     END-IF.                                                      00037200
037300                                                                  00037300
037310*        CANCEL TRANSACTION -- REMOVES A PREVIOUSLY-BOOKED SLOT   00037310VPK0204
037320*        OR AN UPCOMING RENTAL.  VPARKB02 300-CANCEL-BOOKING      00037320VPK0204
037330*        TESTS THE CURRENT-RENTAL-PERIOD EXACT MATCH FIRST, THEN  00037330VPK0204
037340*        THE BOOKING-SLOT EXACT MATCH -- SEE THAT PARAGRAPH FOR   00037340VPK0204
037350*        WHY THE ORDER MATTERS.                                   00037350VPK0204
037400 210-PROCESS-CANC-TRAN.                                           00037400
037500     ADD +1 TO NUM-CANC-REQUESTS.                                 00037500
037600     CALL 'VPARKB02' USING WS-VEH-ENTRY(VPK-VEH-IDX)              00037600
037700                           TRANSACTION-RECORD                     00037700
037800                           WS-CALL-STATUS                         00037800
037900                           WS-CALL-FEE                            00037900
038000                           WS-CALL-MSG.                           00038000
038100     IF WS-CALL-STATUS = 'Y'                                      00038100
038200         ADD +1 TO NUM-CANC-ACCEPTED                              00038200
038300     ELSE                                                         00038300
038400         MOVE WS-CALL-MSG TO ERR-MSG-DATA1                        00038400
038500         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00038500
038600         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00038600VPK0203
038700     END-IF.                                                      00038700
038800                                                                  00038800
038810*        RENT TRANSACTION -- STARTS A RENTAL ON A VEHICLE THAT    00038810VPK0204
038820*        IS EITHER AVAILABLE OR HAS A MATCHING BOOKING ON FILE.   00038820VPK0204
038830*        400-RENT-VEHICLE ALSO ENFORCES REMOTE DELIVERY/DROP-OFF  00038830VPK0204
038840*        ELIGIBILITY (VPK0052) AND CONSUMES THE BOOKING SLOT IF   00038840VPK0204
038850*        ONE WAS USED.                                            00038850VPK0204
038900 220-PROCESS-RENT-TRAN.                                           00038900
039000     ADD +1 TO NUM-RENT-REQUESTS.                                 00039000
039100     CALL 'VPARKB02' USING WS-VEH-ENTRY(VPK-VEH-IDX)              00039100
039200                           TRANSACTION-RECORD                     00039200
039300                           WS-CALL-STATUS                         00039300
039400                           WS-CALL-FEE                            00039400
039500                           WS-CALL-MSG.                           00039500
039600     IF WS-CALL-STATUS = 'Y'                                      00039600
039700         ADD +1 TO NUM-RENT-ACCEPTED                              00039700
039800     ELSE                                                         00039800
039900         MOVE WS-CALL-MSG TO ERR-MSG-DATA1                        00039900
040000         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00040000
040100         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00040100VPK0203
040200     END-IF.                                                      00040200
040300                                                                  00040300
040310*        DROP TRANSACTION -- ENDS A RENTAL.  500-DROP-VEHICLE     00040310VPK0204
040320*        COMPUTES THE RENTAL DURATION (1-DAY FLOOR) AND THE       00040320VPK0204
040330*        BASE FEE PLUS ANY SUBTYPE SURCHARGE, RETURNS THE TOTAL   00040330VPK0204
040340*        IN WS-CALL-FEE, WHICH THIS PARAGRAPH ROLLS INTO          00040340VPK0204
040350*        WS-DROP-FEE-TOTAL FOR THE TRAILER'S FEE-COLLECTED LINE.  00040350VPK0204
040400 230-PROCESS-DROP-TRAN.                                           00040400VPK0037
040500     ADD +1 TO NUM-DROP-REQUESTS.                                 00040500VPK0037
040600     CALL 'VPARKB02' USING WS-VEH-ENTRY(VPK-VEH-IDX)              00040600VPK0037
040700                           TRANSACTION-RECORD                     00040700VPK0037
040800                           WS-CALL-STATUS                         00040800VPK0037
040900                           WS-CALL-FEE                            00040900VPK0037
041000                           WS-CALL-MSG.                           00041000VPK0037
041100     IF WS-CALL-STATUS = 'Y'                                      00041100VPK0037
041200         ADD +1 TO NUM-DROP-ACCEPTED                              00041200VPK0037
041300         ADD WS-CALL-FEE TO WS-DROP-FEE-TOTAL                      00041300VPK0037
041400     ELSE                                                         00041400VPK0037
041500         MOVE WS-CALL-MSG TO ERR-MSG-DATA1                        00041500VPK0037
041600         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00041600VPK0037
041700         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00041700VPK0203
041800     END-IF.                                                      00041800VPK0037
041900                                                                  00041900
041910*        LOAD TRANSACTION -- LOADS CARGO ONTO A VEHICLE.           00041910VPK0204
041920*        UNSUPPORTED BY DEFAULT (VPK0114); 600-LOAD-CARGO IN       00041920VPK0204
041930*        VPARKB02 ONLY HONORS THE REQUEST FOR TRUCK-FAMILY AND     00041930VPK0204
041940*        STATION-WAGON VEHICLES, EACH AGAINST ITS OWN CAPACITY     00041940VPK0204
041950*        FIELD (VPK0126).                                         00041950VPK0204
042000 240-PROCESS-LOAD-TRAN.                                           00042000VPK0114
042100     ADD +1 TO NUM-LOAD-REQUESTS.                                 00042100VPK0114
042200     CALL 'VPARKB02' USING WS-VEH-ENTRY(VPK-VEH-IDX)              00042200VPK0114
042300                           TRANSACTION-RECORD                     00042300VPK0114
042400                           WS-CALL-STATUS                         00042400VPK0114
042500                           WS-CALL-FEE                            00042500VPK0114
042600                           WS-CALL-MSG.                           00042600VPK0114
042700     IF WS-CALL-STATUS = 'Y'                                      00042700VPK0114
042800         ADD +1 TO NUM-LOAD-ACCEPTED                              00042800VPK0114
042900     ELSE                                                         00042900VPK0114
043000         MOVE WS-CALL-MSG TO ERR-MSG-DATA1                        00043000VPK0114
043100         MOVE TRAN-VEH-ID TO ERR-MSG-DATA2                        00043100VPK0114
043200         PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT               00043200VPK0203
043300     END-IF.                                                      00043300VPK0114
043400                                                                  00043400
043500 299-REPORT-BAD-TRAN.                                             00043500
043510*                                                VPK0203 -- THIS  00043510VPK0203
043520*  PARAGRAPH RUNS AS A PERFORM ... THRU 299-EXIT RANGE.  A CALLER00043520VPK0203
043530*  WITH NO GOOD TRANSACTION-RECORD TO SHOW (A TRANSACTION-FILE   00043530VPK0203
043540*  READ ERROR, NOT A REJECTED BUSINESS TRANSACTION) SETS         00043540VPK0203
043550*  WS-BAD-TRAN-NO-DUMP TO 'Y' FIRST AND WE GO TO 299-EXIT BEFORE 00043550VPK0203
043560*  THE RAW-RECORD DETAIL LINE IS BUILT.                          00043560VPK0203
043600     ADD +1 TO NUM-TRAN-ERRORS.                                   00043600
043700     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN  AFTER 2.          00043700
043710     IF WS-BAD-TRAN-NO-DUMP = 'Y'                                 00043710VPK0203
043720         MOVE 'N' TO WS-BAD-TRAN-NO-DUMP                         00043720VPK0203
043730         MOVE SPACES TO ERR-MSG-DATA1 ERR-MSG-DATA2               00043730VPK0203
043740         GO TO 299-EXIT                                          00043740VPK0203
043750     END-IF.                                                      00043750VPK0203
043800     MOVE TRANSACTION-RECORD   TO ERR-MSG-DATA3.                  00043800
043900     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN-2.                 00043900
044000     MOVE SPACES TO ERR-MSG-DATA1 ERR-MSG-DATA2.                  00044000
044010                                                                  00044010VPK0203
044020 299-EXIT.                                                        00044020VPK0203
044030     EXIT.                                                        00044030VPK0203
044100                                                                  00044100
044110*        LINEAR SCAN OF THE IN-MEMORY FLEET TABLE FOR THE         00044110VPK0204
044120*        VEHICLE NAMED ON THE CURRENT TRANSACTION.  LEAVES        00044120VPK0204
044130*        VPK-VEH-IDX POINTING AT THE MATCH ON SUCCESS -- EVERY     00044130VPK0204
044140*        100-PROCESS-TRANSACTIONS DISPATCH ARM AND THE CALL TO    00044140VPK0204
044150*        VPARKB02 RIDE ON THAT SAME INDEX AFTERWARD.              00044150VPK0204
044200 600-FIND-VEHICLE.                                                00044200
044300     MOVE 'N' TO WS-VEH-FOUND.                                    00044300
044400     SET VPK-VEH-IDX TO 1.                                        00044400
044500     PERFORM 601-SCAN-VEHICLE-ENTRY                               00044500
044600             UNTIL VPK-VEH-IDX > WS-VEH-COUNT                     00044600
044700                OR WS-VEH-FOUND = 'Y'.                            00044700
044800                                                                  00044800
044900 601-SCAN-VEHICLE-ENTRY.                                          00044900
045000     IF VEH-ID(VPK-VEH-IDX) = TRAN-VEH-ID                         00045000
045100         MOVE 'Y' TO WS-VEH-FOUND                                 00045100
045200     ELSE                                                         00045200
045300         SET VPK-VEH-IDX UP BY 1                                  00045300
045400     END-IF.                                                      00045400
045500                                                                  00045500
045510*        SAME LINEAR-SCAN IDIOM AS 600-FIND-VEHICLE ABOVE, FOR    00045510VPK0204
045520*        THE IN-MEMORY CUSTOMER TABLE.                            00045520VPK0204
045600 610-FIND-CUSTOMER.                                               00045600
045700     MOVE 'N' TO WS-CUST-FOUND.                                   00045700
045800     SET VPK-CUST-IDX TO 1.                                       00045800
045900     PERFORM 611-SCAN-CUSTOMER-ENTRY                              00045900
046000             UNTIL VPK-CUST-IDX > WS-CUST-COUNT                   00046000
046100                OR WS-CUST-FOUND = 'Y'.                           00046100
046200                                                                  00046200
046300 611-SCAN-CUSTOMER-ENTRY.                                         00046300
046400     IF CUST-ID(VPK-CUST-IDX) = TRAN-CUST-ID                      00046400
046500         MOVE 'Y' TO WS-CUST-FOUND                                00046500
046600     ELSE                                                         00046600
046700         SET VPK-CUST-IDX UP BY 1                                 00046700
046800     END-IF.                                                      00046800
046900                                                                  00046900
046910*        OPENS ALL FIVE FILES AND CHECKS EACH FILE STATUS AFTER   00046910VPK0204
046920*        THE FACT -- A FAILURE ON ANY ONE OF THEM SETS A HARD     00046920VPK0204
046930*        RETURN-CODE AND FORCES WS-TRAN-EOF TO 'Y' SO 000-MAIN     00046930VPK0204
046940*        SKIPS STRAIGHT TO CLOSE RATHER THAN RUNNING AGAINST A     00046940VPK0204
046950*        MASTER THAT NEVER OPENED.                                 00046950VPK0204
047000 700-OPEN-FILES.                                                  00047000
047100     OPEN INPUT    VEHICLE-MASTER                                00047100
047200                   CUSTOMER-MASTER                                00047200
047300                   TRANSACTION-FILE                               00047300
047400          OUTPUT   VEHICLE-MASTER-OUT                            00047400
047500                   DAILY-REPORT.                                  00047500
047510*            FLEET MASTER INPUT SIDE.                              00047510VPK0204
047600     IF WS-VEHFILE-STATUS NOT = '00'                              00047600
047700       DISPLAY 'ERROR OPENING FLEET MASTER. RC:'                  00047700
047800               WS-VEHFILE-STATUS                                  00047800
047900       MOVE 16 TO RETURN-CODE                                     00047900
048000       MOVE 'Y' TO WS-TRAN-EOF                                    00048000
048100     END-IF.                                                      00048100
048110*            CUSTOMER MASTER INPUT SIDE.                          00048110VPK0204
048200     IF WS-CUSTFILE-STATUS NOT = '00'                             00048200
048300       DISPLAY 'ERROR OPENING CUSTOMER MASTER. RC:'               00048300
048400               WS-CUSTFILE-STATUS                                 00048400
048500       MOVE 16 TO RETURN-CODE                                     00048500
048600       MOVE 'Y' TO WS-TRAN-EOF                                    00048600
048700     END-IF.                                                      00048700
048710*            DAILY TRANSACTION FILE.                               00048710VPK0204
048800     IF WS-TRANFILE-STATUS NOT = '00'                             00048800
048900       DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'              00048900
049000               WS-TRANFILE-STATUS                                 00049000
049100       MOVE 16 TO RETURN-CODE                                     00049100
049200       MOVE 'Y' TO WS-TRAN-EOF                                    00049200
049300     END-IF.                                                      00049300
049310*            FLEET MASTER OUTPUT SIDE -- MUST OPEN CLEAN FOR       00049310VPK0204
049320*            770-REWRITE-VEHICLE-MASTER TO HAVE ANYWHERE TO       00049320VPK0204
049330*            WRITE THE UPDATED TABLE BACK TO AT END OF RUN.        00049330VPK0204
049400     IF WS-VEHFILO-STATUS NOT = '00'                              00049400
049500       DISPLAY 'ERROR OPENING FLEET MASTER OUTPUT. RC:'           00049500
049600               WS-VEHFILO-STATUS                                  00049600
049700       MOVE 16 TO RETURN-CODE                                     00049700
049800       MOVE 'Y' TO WS-TRAN-EOF                                    00049800
049900     END-IF.                                                      00049900
050000                                                                  00050000
050100 710-READ-TRAN-FILE.                                              00050100
050110*                                                VPK0203 -- ON AN 00050110VPK0203
050120*  END-OF-FILE READ THERE IS NO STATUS-CODE DECISION LEFT TO      00050120VPK0203
050130*  MAKE, SO WE GO TO 710-EXIT STRAIGHT OUT OF THE READ AND SKIP   00050130VPK0203
050140*  THE EVALUATE BELOW ENTIRELY.                                  00050140VPK0203
050200     READ TRANSACTION-FILE                                       00050200
050210       AT END                                                     00050210VPK0203
050220           MOVE 'Y' TO WS-TRAN-EOF                                00050220VPK0203
050230           GO TO 710-EXIT                                         00050230VPK0203
050240     END-READ.                                                    00050240VPK0203
050400     EVALUATE WS-TRANFILE-STATUS                                 00050400
050500        WHEN '00'                                                 00050500
050600             CONTINUE                                             00050600
050700        WHEN '10'                                                 00050700
050800             MOVE 'Y' TO WS-TRAN-EOF                              00050800
050900        WHEN OTHER                                                00050900
051000            MOVE 'ERROR ON TRANSACTION FILE READ. CODE:' TO       00051000
051100                        ERR-MSG-DATA1                            00051100
051200            MOVE WS-TRANFILE-STATUS TO ERR-MSG-DATA2              00051200
051210            MOVE 'Y' TO WS-BAD-TRAN-NO-DUMP                       00051210VPK0203
051300            PERFORM 299-REPORT-BAD-TRAN THRU 299-EXIT             00051300VPK0203
051400            MOVE 'Y' TO WS-TRAN-EOF                               00051400
051500     END-EVALUATE.                                                00051500
051510                                                                  00051510VPK0203
051520 710-EXIT.                                                        00051520VPK0203
051530     EXIT.                                                        00051530VPK0203
051600                                                                  00051600
051610*        DRIVES THE ONE-TIME WHOLE-FILE LOAD OF THE FLEET MASTER  00051610VPK0204
051620*        INTO WS-FLEET-TABLE (VPK0140).  751-LOAD-VEHICLE-ENTRY   00051630VPK0204
051630*        DOES THE ACTUAL READ AND THE 300-ENTRY BOUND CHECK.      00051640VPK0204
051700 750-LOAD-VEHICLE-TABLE.                                          00051700VPK0140
051800     SET VPK-VEH-IDX TO 1.                                        00051800VPK0140
051900     PERFORM 751-LOAD-VEHICLE-ENTRY                              00051900VPK0140
052000             UNTIL WS-VEHFILE-EOF = 'Y'.                          00052000VPK0140
052100                                                                  00052100
052200 751-LOAD-VEHICLE-ENTRY.                                          00052200VPK0140
052210*                                   VPK0202 -- 300-VEHICLE TABLE  00052210VPK0202
052220*  CEILING IS THE OCCURS LIMIT ON WS-VEH-ENTRY.  A FLEET MASTER   00052220VPK0202
052230*  OVER THAT SIZE IS STOPPED HERE AND FLAGGED AS A FILE ERROR     00052230VPK0202
052240*  (STATUS 99 -- SHOP CONVENTION FOR USER-DEFINED STATUS CODES)   00052240VPK0202
052250*  RATHER THAN LEFT TO SUBSCRIPT PAST THE TABLE.                  00052250VPK0202
052260     IF WS-VEH-COUNT >= 300                                       00052260VPK0202
052270         MOVE 99 TO WS-VEHFILE-STATUS-N                           00052270VPK0202
052280         DISPLAY 'FLEET MASTER EXCEEDS 300-VEHICLE TABLE LIMIT.'  00052280VPK0202
052290         MOVE 16 TO RETURN-CODE                                   00052290VPK0202
052291         MOVE 'Y' TO WS-VEHFILE-EOF                               00052291VPK0202
052292     ELSE                                                         00052292VPK0202
052300         READ VEHICLE-MASTER INTO WS-VEH-ENTRY(VPK-VEH-IDX)       00052300VPK0140
052400           AT END MOVE 'Y' TO WS-VEHFILE-EOF                      00052400VPK0140
052401         END-READ                                                 00052401VPK0202
052500         IF WS-VEHFILE-EOF NOT = 'Y'                              00052500VPK0140
052600             ADD +1 TO WS-VEH-COUNT                               00052600VPK0140
052700             SET VPK-VEH-IDX UP BY 1                              00052700VPK0140
052800         END-IF                                                   00052800VPK0140
052801     END-IF.                                                      00052801VPK0202
052900                                                                  00052900
052910*        SAME WHOLE-FILE LOAD IDIOM AS 750-LOAD-VEHICLE-TABLE     00052910VPK0204
052920*        ABOVE, FOR THE CUSTOMER MASTER INTO WS-CUSTOMER-TABLE.   00052920VPK0204
053000 760-LOAD-CUSTOMER-TABLE.                                         00053000VPK0140
053100     SET VPK-CUST-IDX TO 1.                                       00053100VPK0140
053200     PERFORM 761-LOAD-CUSTOMER-ENTRY                             00053200VPK0140
053300             UNTIL WS-CUSTFILE-EOF = 'Y'.                         00053300VPK0140
053400                                                                  00053400
053500 761-LOAD-CUSTOMER-ENTRY.                                         00053500VPK0140
053510*                                   VPK0202 -- 200-CUSTOMER TABLE 00053510VPK0202
053520*  CEILING IS THE OCCURS LIMIT ON WS-CUST-ENTRY.  SAME TREATMENT  00053520VPK0202
053530*  AS THE FLEET MASTER OVERFLOW ABOVE.                            00053530VPK0202
053540     IF WS-CUST-COUNT >= 200                                      00053540VPK0202
053550         MOVE 99 TO WS-CUSTFILE-STATUS-N                          00053550VPK0202
053560         DISPLAY 'CUSTOMER MASTER EXCEEDS 200-CUSTOMER LIMIT.'    00053560VPK0202
053570         MOVE 16 TO RETURN-CODE                                   00053570VPK0202
053580         MOVE 'Y' TO WS-CUSTFILE-EOF                              00053580VPK0202
053590     ELSE                                                         00053590VPK0202
053600         READ CUSTOMER-MASTER INTO WS-CUST-ENTRY(VPK-CUST-IDX)    00053600VPK0140
053700           AT END MOVE 'Y' TO WS-CUSTFILE-EOF                     00053700VPK0140
053701         END-READ                                                 00053701VPK0202
053800         IF WS-CUSTFILE-EOF NOT = 'Y'                             00053800VPK0140
053900             ADD +1 TO WS-CUST-COUNT                              00053900VPK0140
054000             SET VPK-CUST-IDX UP BY 1                             00054000VPK0140
054090         END-IF                                                   00054090VPK0202
054100     END-IF.                                                      00054100VPK0202
054200                                                                  00054200
054210*        END-OF-RUN WRITE-BACK OF THE WHOLE FLEET TABLE TO        00054210VPK0204
054220*        VEHICLE-MASTER-OUT, ENTRY BY ENTRY, IN THE SAME ORDER    00054230VPK0204
054230*        IT WAS LOADED -- THIS IS HOW A BOOK/CANC/RENT/DROP       00054240VPK0204
054240*        TRANSACTION'S CHANGES TO VEH-IS-RENTED, VEH-RENT-START/  00054250VPK0204
054250*        -END AND VEH-BOOKING-COUNT SURVIVE PAST THE RUN.         00054260VPK0204
054300 770-REWRITE-VEHICLE-MASTER.                                      00054300VPK0140
054400     SET VPK-VEH-IDX TO 1.                                        00054400VPK0140
054500     PERFORM 771-WRITE-VEHICLE-ENTRY                             00054500VPK0140
054600             UNTIL VPK-VEH-IDX > WS-VEH-COUNT.                    00054600VPK0140
054700                                                                  00054700
054800 771-WRITE-VEHICLE-ENTRY.                                         00054800VPK0140
054900     WRITE VEH-REC-FD-OUT FROM WS-VEH-ENTRY(VPK-VEH-IDX).         00054900VPK0140
055000     SET VPK-VEH-IDX UP BY 1.                                     00055000VPK0140
055100                                                                  00055100
055110*        ROUTINE CLOSE OF ALL FIVE FILES AT END OF RUN.            00055110VPK0204
055200 790-CLOSE-FILES.                                                 00055200
055300     CLOSE VEHICLE-MASTER.                                       00055300
055400     CLOSE VEHICLE-MASTER-OUT.                                   00055400
055500     CLOSE CUSTOMER-MASTER.                                      00055500
055600     CLOSE TRANSACTION-FILE.                                     00055600
055700     CLOSE DAILY-REPORT.                                         00055700
055800                                                                  00055800
055900 800-INIT-REPORT.                                                 00055900
055910*                                    VPK0201 -- REPORT DATE COMES00055910VPK0201
055920*  FROM TRAN-RUN-DATE ON THE FIRST TRANSACTION, NOT THE OPERATOR'S00055920VPK0201
055930*  WALL CLOCK, SO THE SAME TRANSACTION FILE REPRODUCES THE SAME  00055930VPK0201
055940*  REPORT ON A RERUN.  EMPTY TRANSACTION FILE FALLS BACK TO THE  00055940VPK0201
055950*  RUN DATE SINCE THERE IS NO TRAN-RUN-DATE TO READ.             00055950VPK0201
055960     IF WS-TRAN-EOF = 'Y'                                        00055960VPK0201
055970         MOVE CURRENT-MONTH  TO RPT-MM                           00055970VPK0201
055980         MOVE CURRENT-DAY    TO RPT-DD                           00055980VPK0201
055990         COMPUTE RPT-CCYY = 2000 + CURRENT-YEAR                  00055990VPK0201
056000     ELSE                                                        00056000VPK0201
056010         MOVE TRAN-RUN-MM    TO RPT-MM                           00056010VPK0201
056020         MOVE TRAN-RUN-DD    TO RPT-DD                           00056020VPK0201
056030         MOVE TRAN-RUN-CCYY  TO RPT-CCYY                         00056030VPK0201
056040     END-IF.                                                     00056040VPK0201
056300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00056300
056400     MOVE WS-NEXT-VEH-SEQ TO RPT-NEXT-VEH-SEQ.                    00056400VPK0171
056500     MOVE WS-NEXT-CUST-SEQ TO RPT-NEXT-CUST-SEQ.                  00056500VPK0171
056600     WRITE REPORT-RECORD FROM RPT-HEADER2.                        00056600VPK0171
056700                                                                  00056700
056710*        ALL VEHICLES SECTION -- ONE DETAIL LINE PER VEHICLE IN   00056710VPK0204
056720*        TABLE ORDER, WITH ANY OPEN BOOKING SLOTS PRINTED         00056720VPK0204
056730*        INDENTED RIGHT UNDERNEATH THEIR OWNING VEHICLE.          00056730VPK0204
056800 820-WRITE-ALL-VEHICLES-SECTION.                                  00056800
056900     MOVE 'ALL VEHICLES'  TO RPT-SECTION-TITLE.                   00056900
057000     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            00057000
057100     MOVE 'VEHICLE COUNT:' TO RPT-COUNT-LABEL.                    00057100
057200     MOVE WS-VEH-COUNT TO RPT-COUNT-VALUE.                        00057200
057300     WRITE REPORT-RECORD FROM RPT-COUNT-LINE.                     00057300
057400     SET VPK-VEH-IDX TO 1.                                        00057400
057500     PERFORM 821-WRITE-VEHICLE-ENTRY                              00057500
057600             UNTIL VPK-VEH-IDX > WS-VEH-COUNT.                    00057600
057700                                                                  00057700
057710*        ONE-FOR-ONE FIELD MOVES OUT OF THE VPK-VEH-TBL ROW INTO   00057710VPK0204
057720*        RPT-VEH-DETAIL, IN THE SAME ORDER THE REPORT PRINTS       00057720VPK0204
057730*        THEM -- SEE VEHCOPY FOR THE SOURCE LAYOUT.                 00057730VPK0204
057800 821-WRITE-VEHICLE-ENTRY.                                         00057800
057900     MOVE VEH-ID(VPK-VEH-IDX)        TO RPT-VEH-ID.               00057900
058000     MOVE VEH-PLATE-NO(VPK-VEH-IDX)   TO RPT-VEH-PLATE.           00058000
058100     MOVE VEH-TYPE-CODE(VPK-VEH-IDX)  TO RPT-VEH-TYPE.            00058100
058200     MOVE VEH-BRAND(VPK-VEH-IDX)      TO RPT-VEH-BRAND.           00058200
058300     MOVE VEH-MODEL(VPK-VEH-IDX)      TO RPT-VEH-MODEL.           00058300
058400     MOVE VEH-DAILY-FEE(VPK-VEH-IDX)  TO RPT-VEH-FEE.             00058400
058500     MOVE VEH-IS-RENTED(VPK-VEH-IDX)  TO RPT-VEH-RENTED.          00058500
058600     MOVE VEH-RENT-START(VPK-VEH-IDX) TO RPT-VEH-RENT-START.      00058600
058700     MOVE VEH-RENT-END(VPK-VEH-IDX)   TO RPT-VEH-RENT-END.        00058700
058800     MOVE VEH-BOOKING-COUNT(VPK-VEH-IDX)                         00058800
058900                                      TO RPT-VEH-BOOK-COUNT.      00058900
059000     WRITE REPORT-RECORD FROM RPT-VEH-DETAIL.                    00059000
059100     IF VEH-BOOKING-COUNT(VPK-VEH-IDX) > 0                        00059100
059200         SET VEH-BOOK-IDX TO 1                                    00059200
059300         PERFORM 822-WRITE-BOOKING-ENTRY                         00059300
059400                 UNTIL VEH-BOOK-IDX >                            00059400
059500                       VEH-BOOKING-COUNT(VPK-VEH-IDX)             00059500
059600     END-IF.                                                      00059600
059700     SET VPK-VEH-IDX UP BY 1.                                     00059700
059800                                                                  00059800
059810*        ONE INDENTED LINE PER BOOKING SLOT ON THE CURRENT         00059810VPK0204
059820*        VEHICLE -- DRIVEN BY VEH-BOOK-IDX, SET UP BY              00059820VPK0204
059830*        821-WRITE-VEHICLE-ENTRY.                                  00059830VPK0204
059900 822-WRITE-BOOKING-ENTRY.                                        00059900
060000     MOVE VEH-BOOK-START(VPK-VEH-IDX VEH-BOOK-IDX)               00060000
060100                                  TO RPT-BOOK-START.              00060100
060200     MOVE VEH-BOOK-END(VPK-VEH-IDX VEH-BOOK-IDX)                 00060200
060300                                  TO RPT-BOOK-END.                00060300
060400     WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL.                   00060400
060500     SET VEH-BOOK-IDX UP BY 1.                                    00060500
060600                                                                  00060600
060610*        RENTED VEHICLES SECTION -- 831-WRITE-RENTED-ENTRY        00060610VPK0204
060620*        PASSES OVER EVERY VEHICLE IN THE TABLE AND ONLY WRITES   00060620VPK0204
060630*        A LINE FOR THE ONES CURRENTLY MARKED VEH-IS-RENTED.      00060630VPK0204
060700 830-WRITE-RENTED-SECTION.                                        00060700
060800     MOVE 'RENTED VEHICLES'  TO RPT-SECTION-TITLE.                00060800
060900     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            00060900
061000     SET VPK-VEH-IDX TO 1.                                        00061000
061100     PERFORM 831-WRITE-RENTED-ENTRY                               00061100
061200             UNTIL VPK-VEH-IDX > WS-VEH-COUNT.                    00061200
061300                                                                  00061300
061400 831-WRITE-RENTED-ENTRY.                                          00061400
061500     IF VEH-IS-RENTED(VPK-VEH-IDX) = 'Y'                          00061500
061600         MOVE VEH-PLATE-NO(VPK-VEH-IDX)    TO RPT-RENTED-PLATE    00061600
061700         MOVE VEH-ID(VPK-VEH-IDX)          TO RPT-RENTED-ID       00061700
061800         MOVE VEH-RENT-START(VPK-VEH-IDX)  TO RPT-RENTED-START   00061800
061900         MOVE VEH-RENT-END(VPK-VEH-IDX)    TO RPT-RENTED-END     00061900
062000         WRITE REPORT-RECORD FROM RPT-RENTED-DETAIL              00062000
062100     END-IF.                                                      00062100
062200     SET VPK-VEH-IDX UP BY 1.                                     00062200
062300                                                                  00062300
062310*        BOOKED VEHICLES SECTION -- UNLIKE RPT-BOOK-DETAIL UNDER  00062310VPK0204
062320*        THE ALL VEHICLES SECTION, THIS ONE LISTS ONLY VEHICLES   00062320VPK0204
062330*        WITH AT LEAST ONE OPEN BOOKING, REUSING RPT-RENTED-      00062340VPK0204
062340*        DETAIL'S LAYOUT FOR THE PLATE/ID/START/END COLUMNS.      00062350VPK0204
062400 840-WRITE-BOOKED-SECTION.                                        00062400
062500     MOVE 'BOOKED VEHICLES'  TO RPT-SECTION-TITLE.                00062500
062600     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            00062600
062700     SET VPK-VEH-IDX TO 1.                                        00062700
062800     PERFORM 841-WRITE-BOOKED-ENTRY                               00062800
062900             UNTIL VPK-VEH-IDX > WS-VEH-COUNT.                    00062900
063000                                                                  00063000
063100 841-WRITE-BOOKED-ENTRY.                                          00063100
063200     IF VEH-BOOKING-COUNT(VPK-VEH-IDX) > 0                        00063200
063300         SET VEH-BOOK-IDX TO 1                                    00063300
063400         PERFORM 842-WRITE-BOOKED-SLOT                           00063400
063500                 UNTIL VEH-BOOK-IDX >                            00063500
063600                       VEH-BOOKING-COUNT(VPK-VEH-IDX)             00063600
063700     END-IF.                                                      00063700
063800     SET VPK-VEH-IDX UP BY 1.                                     00063800
063900                                                                  00063900
064000 842-WRITE-BOOKED-SLOT.                                           00064000
064100     MOVE VEH-PLATE-NO(VPK-VEH-IDX)          TO RPT-RENTED-PLATE 00064100
064200     MOVE VEH-ID(VPK-VEH-IDX)                TO RPT-RENTED-ID    00064200
064300     MOVE VEH-BOOK-START(VPK-VEH-IDX VEH-BOOK-IDX)               00064300
064400                                   TO RPT-RENTED-START.           00064400
064500     MOVE VEH-BOOK-END(VPK-VEH-IDX VEH-BOOK-IDX)                  00064500
064600                                   TO RPT-RENTED-END.             00064600
064700     WRITE REPORT-RECORD FROM RPT-RENTED-DETAIL.                  00064700
064800     SET VEH-BOOK-IDX UP BY 1.                                    00064800
064900                                                                  00064900
064910*        REGISTERED CUSTOMERS SECTION (VPK0158) -- ONE LINE PER   00064910VPK0204
064920*        CUSTOMER IN TABLE ORDER.  NO FILTERING -- EVERY          00064920VPK0204
064930*        CUSTOMER ON THE MASTER PRINTS, RENTED OR NOT.            00064940VPK0204
065000 845-WRITE-CUSTOMERS-SECTION.                                     00065000VPK0158
065100     MOVE 'REGISTERED CUSTOMERS'  TO RPT-SECTION-TITLE.           00065100VPK0158
065200     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.            00065200VPK0158
065300     MOVE 'CUSTOMER COUNT:' TO RPT-COUNT-LABEL.                   00065300VPK0158
065400     MOVE WS-CUST-COUNT TO RPT-COUNT-VALUE.                       00065400VPK0158
065500     WRITE REPORT-RECORD FROM RPT-COUNT-LINE.                    00065500VPK0158
065600     SET VPK-CUST-IDX TO 1.                                       00065600VPK0158
065700     PERFORM 846-WRITE-CUSTOMER-ENTRY                             00065700VPK0158
065800             UNTIL VPK-CUST-IDX > WS-CUST-COUNT.                  00065800VPK0158
065900                                                                  00065900
066000 846-WRITE-CUSTOMER-ENTRY.                                        00066000VPK0158
066100     MOVE CUST-ID(VPK-CUST-IDX)      TO RPT-CUST-ID.              00066100VPK0158
066200     MOVE CUST-NAME(VPK-CUST-IDX)    TO RPT-CUST-NAME.            00066200VPK0158
066300     MOVE CUST-CONTACT(VPK-CUST-IDX) TO RPT-CUST-CONTACT.         00066300VPK0158
066400     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL.                    00066400VPK0158
066500     SET VPK-CUST-IDX UP BY 1.                                    00066500VPK0158
066600                                                                  00066600
066610*        TRAILER -- CONTROL-BREAK STYLE TOTALS, ONE LINE PER      00066610VPK0204
066620*        TRANSACTION TYPE, PLUS THE DROP-FEE-COLLECTED LINE       00066630VPK0204
066630*        (VPK0037) AND THE GRAND-TOTAL LINE (VPK0183) AT THE      00066640VPK0204
066650*        850-REPORT-TRAN-STATS PARAGRAPH.                         00066660VPK0204
066700 850-REPORT-TRAN-STATS.                                           00066700
066800     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00066800
066900     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00066900
067000     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00067000
067100     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00067100
067200*        BOOK LINE -- REJECTS = REQUESTS LESS ACCEPTED, NOT A      00067200VPK0204
067210*        SEPARATE COUNTER, SO A TRANSACTION COUNTED AS A REQUEST  00067210VPK0204
067220*        BUT NEVER REACHING VPARKB02 (E.G. VEHICLE NOT FOUND)      00067220VPK0204
067230*        STILL SHOWS UP HERE AS A REJECT.                         00067230VPK0204
067300     MOVE 'BOOK'               TO RPT-TRAN.                       00067300
067400     MOVE NUM-BOOK-REQUESTS    TO RPT-NUM-TRANS.                  00067400
067500     MOVE NUM-BOOK-ACCEPTED    TO RPT-NUM-TRAN-OK.                00067500
067600     COMPUTE RPT-NUM-TRAN-ERR =                                   00067600
067700                NUM-BOOK-REQUESTS  -  NUM-BOOK-ACCEPTED.          00067700
067800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00067800
067900*        CANCEL LINE -- SAME REJECT ARITHMETIC AS THE BOOK LINE.  00067900VPK0204
068000     MOVE 'CANC'               TO RPT-TRAN.                       00068000
068100     MOVE NUM-CANC-REQUESTS    TO RPT-NUM-TRANS.                  00068100
068200     MOVE NUM-CANC-ACCEPTED    TO RPT-NUM-TRAN-OK.                00068200
068300     COMPUTE RPT-NUM-TRAN-ERR =                                   00068300
068400                NUM-CANC-REQUESTS  -  NUM-CANC-ACCEPTED.          00068400
068500     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00068500
068600*        RENT LINE -- REJECTS HERE INCLUDE THE REMOTE-DELIVERY/   00068600VPK0204
068610*        DROP-OFF ELIGIBILITY FAILURES ENFORCED BY VPARKB02'S     00068610VPK0204
068620*        400-RENT-VEHICLE (VPK0052), NOT JUST AVAILABILITY        00068630VPK0204
068630*        CONFLICTS.                                                00068640VPK0204
068700     MOVE 'RENT'               TO RPT-TRAN.                       00068700
068800     MOVE NUM-RENT-REQUESTS    TO RPT-NUM-TRANS.                  00068800
068900     MOVE NUM-RENT-ACCEPTED    TO RPT-NUM-TRAN-OK.                00068900
069000     COMPUTE RPT-NUM-TRAN-ERR =                                   00069000
069100                NUM-RENT-REQUESTS  -  NUM-RENT-ACCEPTED.          00069100
069200     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00069200
069300*        DROP LINE -- WS-CALL-FEE FROM EACH ACCEPTED DROP WAS     00069300VPK0204
069310*        ALREADY ROLLED INTO WS-DROP-FEE-TOTAL BACK IN             00069310VPK0204
069320*        230-PROCESS-DROP-TRAN; THE GRAND TOTAL PRINTS BELOW ON    00069330VPK0204
069330*        RPT-DROP-FEE-LINE, NOT ON THIS DETAIL LINE.                00069340VPK0204
069400     MOVE 'DROP'               TO RPT-TRAN.                       00069400
069500     MOVE NUM-DROP-REQUESTS    TO RPT-NUM-TRANS.                  00069500
069600     MOVE NUM-DROP-ACCEPTED    TO RPT-NUM-TRAN-OK.                00069600
069700     COMPUTE RPT-NUM-TRAN-ERR =                                   00069700
069800                NUM-DROP-REQUESTS  -  NUM-DROP-ACCEPTED.          00069800
069900     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00069900
070000*        LOAD LINE -- REJECTS INCLUDE BOTH THE UNSUPPORTED-BY-    00070000VPK0204
070010*        DEFAULT CASE (VPK0114) AND CAPACITY-EXCEEDED ON A        00070010VPK0204
070020*        TRUCK/STATION-WAGON VEHICLE (VPK0126).                   00070030VPK0204
070100     MOVE 'LOAD'               TO RPT-TRAN.                       00070100
070200     MOVE NUM-LOAD-REQUESTS    TO RPT-NUM-TRANS.                  00070200
070300     MOVE NUM-LOAD-ACCEPTED    TO RPT-NUM-TRAN-OK.                00070300
070400     COMPUTE RPT-NUM-TRAN-ERR =                                   00070400
070500                NUM-LOAD-REQUESTS  -  NUM-LOAD-ACCEPTED.          00070500
070600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                00070600
070700*        GRAND TOTAL DOLLAR FIGURE (VPK0037) AND GRAND TOTAL      00070700VPK0204
070710*        TRANSACTION-COUNT LINE (VPK0183) -- NUM-TRAN-RECS IS     00070710VPK0204
070720*        EVERY RECORD READ OFF THE TRANSACTION FILE, GOOD OR      00070730VPK0204
070730*        BAD, NOT JUST THE ACCEPTED ONES.                         00070740VPK0204
070800     MOVE WS-DROP-FEE-TOTAL TO RPT-DROP-FEE-TOTAL-O.              00070800VPK0037
070900     WRITE REPORT-RECORD FROM RPT-DROP-FEE-LINE AFTER 2.         00070900VPK0037
071000     MOVE NUM-TRAN-RECS TO RPT-GRAND-TOTAL-O.                     00071000VPK0183
071100     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE.               00071100VPK0183
071200                                                                  00071200
071210*        ***********************************************         00071210VPK0204
071220*        LOAD-TIME NEXT-ID FIXTURE (VPK0171).  NO TRANSACTION IN  00071220VPK0204
071230*        THIS SYSTEM CREATES A NEW VEHICLE OR CUSTOMER, SO THIS   00071230VPK0204
071240*        RUNS ONCE AT STARTUP AND THE RESULT IS CARRIED ONLY AS   00071240VPK0204
071250*        A REPORT-HEADER FIGURE (RPT-NEXT-VEH-SEQ/-CUST-SEQ) --   00071250VPK0204
071260*        SEE 800-INIT-REPORT.                                     00071260VPK0204
071270*        ***********************************************         00071270VPK0204
071300 900-ASSIGN-NEXT-IDS.                                             00071300VPK0171
071400     MOVE 0 TO WS-NEXT-VEH-SEQ WS-NEXT-CUST-SEQ.                  00071400VPK0171
071500     SET VPK-VEH-IDX TO 1.                                        00071500VPK0171
071600     PERFORM 901-SCAN-VEH-SEQ                                    00071600VPK0171
071700             UNTIL VPK-VEH-IDX > WS-VEH-COUNT.                    00071700VPK0171
071800     SET VPK-CUST-IDX TO 1.                                       00071800VPK0171
071900     PERFORM 902-SCAN-CUST-SEQ                                   00071900VPK0171
072000             UNTIL VPK-CUST-IDX > WS-CUST-COUNT.                  00072000VPK0171
072100     ADD +1 TO WS-NEXT-VEH-SEQ.                                   00072100VPK0171
072200     ADD +1 TO WS-NEXT-CUST-SEQ.                                  00072200VPK0171
072210*            BOTH COUNTERS ARE BUMPED ONE PAST THE HIGHEST        00072210VPK0204
072220*            SUFFIX FOUND SO THE REPORTED "NEXT" VALUE IS          00072220VPK0204
072230*            ACTUALLY UNUSED, NOT THE LAST ONE ASSIGNED.           00072230VPK0204
072300                                                                  00072300
072310*        VEH-ID IS CARRIED AS "VEHnnnnn" -- POSITIONS 5-9 ARE THE 00072310VPK0204
072320*        5-DIGIT NUMERIC SUFFIX THIS PARAGRAPH PULLS OUT AND      00072320VPK0204
072330*        COMPARES AGAINST THE RUNNING HIGH-WATER MARK.             00072330VPK0204
072400 901-SCAN-VEH-SEQ.                                                00072400VPK0171
072500     MOVE VEH-ID(VPK-VEH-IDX) (5:5) TO WS-SUFFIX-ALPHA.           00072500VPK0171
072600     IF WS-SUFFIX-ALPHA IS NUMERIC                                00072600VPK0171
072700         MOVE WS-SUFFIX-NUMERIC TO WS-SEQ-WORK                    00072700VPK0171
072800         IF WS-SEQ-WORK > WS-NEXT-VEH-SEQ                         00072800VPK0171
072900             MOVE WS-SEQ-WORK TO WS-NEXT-VEH-SEQ                  00072900VPK0171
073000         END-IF                                                   00073000VPK0171
073100     END-IF.                                                      00073100VPK0171
073200     SET VPK-VEH-IDX UP BY 1.                                     00073200VPK0171
073300                                                                  00073300
073310*        SAME SCHEME AS 901-SCAN-VEH-SEQ ABOVE, BUT CUST-ID IS    00073310VPK0204
073320*        CARRIED AS "CUSTnnnnn" -- THE NUMERIC SUFFIX STARTS ONE   00073320VPK0204
073330*        BYTE LATER, AT POSITION 6, BECAUSE "CUST" IS FIVE         00073330VPK0204
073340*        CHARACTERS AGAINST "VEH"'S THREE.                        00073340VPK0204
073400 902-SCAN-CUST-SEQ.                                               00073400VPK0171
073500     MOVE CUST-ID(VPK-CUST-IDX) (6:5) TO WS-SUFFIX-ALPHA.        00073500VPK0171
073600     IF WS-SUFFIX-ALPHA IS NUMERIC                                00073600VPK0171
073700         MOVE WS-SUFFIX-NUMERIC TO WS-SEQ-WORK                    00073700VPK0171
073800         IF WS-SEQ-WORK > WS-NEXT-CUST-SEQ                        00073800VPK0171
073900             MOVE WS-SEQ-WORK TO WS-NEXT-CUST-SEQ                 00073900VPK0171
074000         END-IF                                                   00074000VPK0171
074100     END-IF.                                                      00074100VPK0171
074200     SET VPK-CUST-IDX UP BY 1.                                    00074200VPK0171
