000100****************************************************************00000100
000200* CUSTCOPY                                                     *00000200
000300* VPARK CUSTOMER MASTER RECORD LAYOUT                           *00000300
000400*                                                                00000400
000500* ONE ENTRY PER REGISTERED CUSTOMER.  READ-ONLY FOR THE DAILY   *00000500
000600* RULE-ENGINE RUN -- CUSTOMER-MASTER IS NOT REWRITTEN BY THIS   *00000600
000700* BATCH.  CUST-ID FOLLOWS THE SAME VEH-nnnnn SEQUENCE-SUFFIX    *00000700
000800* SCHEME AS VEHICLE-RECORD.                                     *00000800
000900*                                                                00000900
001000* MAINT HISTORY                                                  00001000
001100*   03/14/91  RBW  ORIGINAL LAYOUT                               00001100
001200*   04/02/97  PKS  CONTACT FIELD WIDENED TO HOLD E-MAIL STRINGS  00001200
001300****************************************************************00001300
001350*    EMBED UNDER A CALLER-SUPPLIED 01 -- SEE VEHCOPY REMARKS.    00001350
001500     05  CUST-ID                 PIC X(10).                     00001500
001600     05  CUST-NAME               PIC X(30).                     00001600
001700     05  CUST-CONTACT            PIC X(30).                     00001700
001800     05  FILLER                  PIC X(10).                     00001800
