000100****************************************************************00000100
000200* TRANREC                                                      *00000200
000300* VPARK DAILY TRANSACTION RECORD LAYOUT                         *00000300
000400*                                                                00000400
000500* ONE RECORD PER BOOK/CANC/RENT/DROP/LOAD REQUEST IN THE DAY'S  *00000500
000600* BATCH.  FILE IS PROCESSED IN RECEIVED ORDER -- NO SORT, NO    *00000600
000700* KEYED ACCESS.  TRAN-RUN-DATE CARRIES "TODAY" FOR THE WHOLE RUN*00000700
000800* AND DRIVES EVERY ADVANCE-NOTICE/IN-PROGRESS DATE COMPARE.     *00000800
000900*                                                                00000900
001000* MAINT HISTORY                                                  00001000
001100*   02/11/96  PKS  ORIGINAL LAYOUT -- BOOK/CANC/RENT ONLY        00001100
001200*   09/28/99  PKS  Y2K -- DATES WIDENED TO CCYYMMDD              00001200
001300*   05/06/02  LMH  ADDED TRAN-LOAD-AMOUNT FOR LOAD TRANSACTIONS  00001300
001400*   07/14/03  LMH  ADDED REMOTE DELIVERY/DROPOFF LOCATION FIELDS 00001400
001500****************************************************************00001500
001600 01  TRANSACTION-RECORD.                                        00001600
001700     05  TRAN-TYPE               PIC X(04).                     00001700
001800         88  TRAN-IS-BOOK            VALUE 'BOOK'.               00001800
001900         88  TRAN-IS-CANCEL          VALUE 'CANC'.               00001900
002000         88  TRAN-IS-RENT            VALUE 'RENT'.               00002000
002100         88  TRAN-IS-DROP            VALUE 'DROP'.               00002100
002200         88  TRAN-IS-LOAD            VALUE 'LOAD'.               00002200
002300     05  TRAN-VEH-ID             PIC X(10).                     00002300
002400     05  TRAN-CUST-ID            PIC X(10).                     00002400
002500     05  TRAN-START-DATE         PIC 9(08).                     00002500
002600     05  TRAN-START-DATE-YMD REDEFINES TRAN-START-DATE.         00002600
002700         10  TRAN-START-CCYY     PIC 9(04).                     00002700
002800         10  TRAN-START-MM       PIC 9(02).                     00002800
002900         10  TRAN-START-DD       PIC 9(02).                     00002900
003000     05  TRAN-END-DATE           PIC 9(08).                     00003000
003100     05  TRAN-END-DATE-YMD REDEFINES TRAN-END-DATE.             00003100
003200         10  TRAN-END-CCYY       PIC 9(04).                     00003200
003300         10  TRAN-END-MM         PIC 9(02).                     00003300
003400         10  TRAN-END-DD         PIC 9(02).                     00003400
003500     05  TRAN-DELIVERY-LOC       PIC X(20).                     00003500
003600     05  TRAN-DROPOFF-LOC        PIC X(20).                     00003600
003700     05  TRAN-LOAD-AMOUNT        PIC S9(5)V99 COMP-3.           00003700
003800     05  TRAN-RUN-DATE           PIC 9(08).                     00003800
003900     05  TRAN-RUN-DATE-YMD REDEFINES TRAN-RUN-DATE.             00003900
004000         10  TRAN-RUN-CCYY       PIC 9(04).                     00004000
004100         10  TRAN-RUN-MM         PIC 9(02).                     00004100
004200         10  TRAN-RUN-DD         PIC 9(02).                     00004200
004300     05  FILLER                  PIC X(06).                     00004300
